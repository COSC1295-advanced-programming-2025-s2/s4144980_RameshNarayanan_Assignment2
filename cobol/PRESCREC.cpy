000100******************************************************************
000200* COPYBOOK  PRESCREC                                            *
000300* PRESCRIPTION RECORD (PRSFILE) - ONE HEADER PLUS UP TO 5 ORDER  *
000400* SLOTS.  PRE-ORDER-CNT GOVERNS HOW MANY OF THE 5 PRE-ORDER      *
000500* ENTRIES ARE IN USE; UNUSED SLOTS ARE LEFT SPACE/ZERO BY        *
000600* 260-ATTACH-PRESCRIPTION IN CAREEDIT.  PRE-ID IS GENERATED AS   *
000700* 'P-' FOLLOWED BY A RUN-UNIQUE ASCENDING SEQUENCE NUMBER - SEE  *
000800* 265-NEXT-PRESC-ID.                                             *
000900*                                                                *
001000* HIST:  03-05-30 TGD  ORIGINAL LAYOUT, 1 ORDER PER PRESCRIPTION *
001100*        03-11-04 TGD  WIDENED TO 5 ORDER SLOTS PER DOCTOR REQ   *
001200******************************************************************
001300 01  PRESC-REC.
001400     05  PRE-ID                     PIC X(12).
001500     05  PRE-RES-ID                 PIC X(08).
001600     05  PRE-DOC-ID                 PIC X(08).
001700     05  PRE-ORDER-CNT              PIC 9(02).
001800     05  PRE-ORDER OCCURS 5 TIMES.
001900         10  ORD-DRUG                PIC X(15).
002000         10  ORD-DOSE                 PIC 9(05)V99.
002100         10  ORD-UNIT                 PIC X(05).
002200         10  ORD-SCHEDULE             PIC X(12).
002300         10  ORD-NOTES                PIC X(20).
