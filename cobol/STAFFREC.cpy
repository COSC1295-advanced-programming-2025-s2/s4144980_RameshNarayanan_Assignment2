000100******************************************************************
000200* COPYBOOK  STAFFREC                                            *
000300* STAFF MASTER RECORD (STFFILE) - ONE ROW PER STAFF MEMBER.      *
000400* KEYED IN MEMORY BY STF-ID BY EVERY PROGRAM THAT LOADS IT.      *
000500*                                                                *
000600* HIST:  88-02-19 JS   ORIGINAL LAYOUT                           *
000700*        92-09-02 JS   ADDED STF-ROLE 88-LEVELS FOR NURSE/DOCTOR *
000800*        98-06-30 JS   Y2K REVIEW - NO DATE FIELDS, NO CHANGE    *
000900******************************************************************
001000 01  STAFF-REC.
001100     05  STF-ID                     PIC X(08).
001200     05  STF-NAME                   PIC X(20).
001300     05  STF-ROLE                   PIC X(01).
001400         88  STF-MANAGER             VALUE "M".
001500         88  STF-DOCTOR              VALUE "D".
001600         88  STF-NURSE               VALUE "N".
001700         88  STF-VALID-ROLE          VALUES ARE "M", "D", "N".
001800     05  STF-PASSWORD               PIC X(10).
