000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LOGWRT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/03/15.
000600 DATE-COMPILED. 01/03/15.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED BY CAREEDIT ONCE PER ACCEPTED TRANSACTION TO
001300*          APPEND ONE ROW TO THE ACTION LOG
001400*          (ACTLOG).  OWNS THE ACTLOG FILE HANDLE ITSELF SO THE
001500*          CALLER NEVER NEEDS ITS OWN SELECT/FD FOR IT - CAREEDIT
001600*          JUST CALLS IN WITH THE FIELDS TO WRITE AND AN ACTION
001700*          CODE:
001800*
001900*            W = BUILD AND WRITE ONE LOG-REC.  ACTLOG IS OPENED
002000*                ON THE FIRST CALL OF THE RUN, NOT AT STARTUP -
002100*                A RUN THAT LOGS NOTHING LEAVES NO FILE BEHIND.
002200*            C = CLOSE ACTLOG IF IT WAS EVER OPENED.  CALLED
002300*                EXACTLY ONCE, FROM CAREEDIT'S 999-CLEANUP.
002400*
002500******************************************************************
002600*  CHANGE LOG
002700*
002800*  01-03-15  RDW   ORIGINAL PROGRAM - SPLIT OUT OF DALYEDIT SO
002900*                  THE ACTLOG FILE HANDLE IS OWNED IN ONE PLACE
003000*  04-02-19  JS    NOTED FOR CK (CHECK-RESIDENT) - INQUIRY-ONLY
003100*                  TRANSACTIONS ARE NOT LOGGED, NO CHANGE HERE
003200*  07-01-11  JS    RE-REVIEWED AGAINST STATE SURVEY FINDING 07-118
003300*                  (AUDIT TRAIL COMPLETENESS) - CONFIRMED THE
003400*                  ACCEPTED PATH IN EVERY CAREEDIT TRANSACTION
003500*                  PARAGRAPH CALLS THIS PROGRAM BEFORE RETURNING
003600*                  TO THE DISPATCHER
003700*  09-03-30  TGD   TICKET CH-4502 - NO CHANGE REQUIRED, ADDED
003800*                  FOR COMPLETENESS OF THE AUDIT TRAIL REVIEW
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z".
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ACTLOG
005100     ASSIGN TO UT-S-ACTLOG
005200       ORGANIZATION IS SEQUENTIAL
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS ACTLOG-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900****** ONE ROW PER TRANSACTION LOGWRT IS CALLED FOR - OPENED ON
006000****** THE FIRST "W" CALL OF THE RUN, CLOSED ON THE ONE "C" CALL
006100****** FROM CAREEDIT'S 999-CLEANUP.
006200 FD  ACTLOG
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 76 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS ACTLOG-REC.
006800 01  ACTLOG-REC                  PIC X(76).
006900 01  ACTLOG-REC-R REDEFINES ACTLOG-REC.
007000     05  ACTLOG-REC-DATE-PART    PIC X(08).
007100     05  ACTLOG-REC-REST-PART    PIC X(68).
007200
007300 WORKING-STORAGE SECTION.
007400
007500 01  PARA-NAME                   PIC X(32) VALUE SPACES.
007600
007700 01  FILE-STATUS-CODES.
007800     05  ACTLOG-STATUS           PIC X(02).
007900         88  ACTLOG-OK             VALUE "00".
008000
008100 01  FLAGS-AND-SWITCHES.
008200     05  WS-FILE-OPEN-SW          PIC X(01) VALUE "N".
008300         88  FILE-IS-OPEN           VALUE "Y".
008400     05  FILLER                   PIC X(01) VALUE SPACES.
008500
008600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
008700     05  WS-ENTRY-CNT             PIC 9(05) COMP VALUE 0.
008800     05  FILLER                   PIC X(01) VALUE SPACES.
008900
009000 01  LOG-REC.
009100     COPY ACTLOGRC.
009200 01  LOG-REC-R REDEFINES LOG-REC.
009300     05  LOG-REC-ALL              PIC X(76).
009400
009500 LINKAGE SECTION.
009600 01  LOGWRT-REC.
009700     05  LW-ACTION                PIC X(01).
009800         88  LW-WRITE-ENTRY         VALUE "W".
009900         88  LW-CLOSE-LOG           VALUE "C".
010000     05  LW-DATE                  PIC 9(08).
010100     05  LW-DATE-R REDEFINES LW-DATE.
010200         10  LW-DATE-CC            PIC 9(02).
010300         10  LW-DATE-YY             PIC 9(02).
010400         10  LW-DATE-MM             PIC 9(02).
010500         10  LW-DATE-DD             PIC 9(02).
010600     05  LW-TIME                  PIC 9(04).
010700     05  LW-STAFF-ID              PIC X(08).
010800     05  LW-TYPE                  PIC X(16).
010900     05  LW-DETAILS               PIC X(40).
011000 01  LW-RETURN-CD                 PIC S9(04) COMP.
011100
011200 PROCEDURE DIVISION USING LOGWRT-REC, LW-RETURN-CD.
011300 000-MAIN.
011400     MOVE "000-MAIN" TO PARA-NAME.
011500
011600     IF LW-WRITE-ENTRY
011700         PERFORM 100-WRITE-ENTRY THRU 100-EXIT
011800     ELSE IF LW-CLOSE-LOG
011900         PERFORM 200-CLOSE-LOG THRU 200-EXIT.
012000
012100     MOVE ZERO TO LW-RETURN-CD.
012200     GOBACK.
012300
012400*    OPENS ACTLOG ON THE FIRST CALL OF THE RUN, THEN BUILDS AND
012500*    WRITES ONE LOG-REC FROM THE PASSED FIELDS
012600 100-WRITE-ENTRY.
012700     MOVE "100-WRITE-ENTRY" TO PARA-NAME.
012800     IF NOT FILE-IS-OPEN
012900         OPEN OUTPUT ACTLOG
013000         MOVE "Y" TO WS-FILE-OPEN-SW.
013100
013200     MOVE LW-DATE          TO LOG-DATE.
013300     MOVE LW-TIME          TO LOG-TIME.
013400     MOVE LW-STAFF-ID      TO LOG-STAFF-ID.
013500     MOVE LW-TYPE          TO LOG-TYPE.
013600     MOVE LW-DETAILS       TO LOG-DETAILS.
013700     WRITE ACTLOG-REC FROM LOG-REC.
013800     ADD 1 TO WS-ENTRY-CNT.
013900 100-EXIT.
014000     EXIT.
014100
014200*    CLOSES ACTLOG IF IT WAS EVER OPENED - A RUN THAT LOGS
014300*    NOTHING NEVER OPENS IT AND SO LEAVES NO FILE BEHIND
014400 200-CLOSE-LOG.
014500     MOVE "200-CLOSE-LOG" TO PARA-NAME.
014600     IF FILE-IS-OPEN
014700         CLOSE ACTLOG
014800         MOVE "N" TO WS-FILE-OPEN-SW.
014900 200-EXIT.
015000     EXIT.
