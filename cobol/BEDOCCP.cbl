000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BEDOCCP.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 93/04/11.
000600 DATE-COMPILED. 93/04/11.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED BY CAREEDIT TO MIRROR A BED'S RESIDENT-ID/GENDER
001300*          PAIR WHENEVER A BED IS OCCUPIED OR VACATED, SO THE
001400*          MASTER-UPDATE LOGIC LIVES IN ONE PLACE INSTEAD OF BEING
001500*          COPIED AT EVERY ADMIT/MOVE CALL SITE.
001600*
001700*            O = OCCUPY - BO-NEW-RESIDENT/BO-NEW-GENDER BECOME THE
001800*                BED'S OCCUPANT, REGARDLESS OF WHAT WAS THERE
001900*                BEFORE (CAREEDIT HAS ALREADY CONFIRMED VACANCY)
002000*            V = VACATE - THE BED'S OCCUPANT IS CLEARED TO SPACES
002100*
002200*          BO-CURR-RESIDENT/BO-CURR-GENDER ARE PASSED IN FOR THE
002300*          AUDIT-TRACE BUT ARE NOT THEMSELVES REQUIRED TO COMPUTE
002400*          THE RESULT.
002500*
002600******************************************************************
002700*  CHANGE LOG
002800*
002900*  93-04-11  JS    ORIGINAL PROGRAM - GENDER MIRROR LOGIC SPLIT OUT
003000*                  OF DALYEDIT'S ADMIT/MOVE PARAGRAPHS
003100*  96-09-02  RD    ADDED BO-VACATE ACTION FOR THE NEW MOVE-RESIDENT
003200*                  TRANSACTION (PREVIOUSLY VACATE WAS INLINE)
003300*  98-07-09  JS    Y2K REVIEW - NO DATE FIELDS HELD HERE, NO CHANGE
003400*                  REQUIRED, NOTED FOR THE FILE
003500*  07-01-11  JS    RE-REVIEWED AGAINST STATE SURVEY FINDING 07-118 -
003600*                  CONFIRMED VACATE ALWAYS CLEARS BOTH ID AND GENDER
003700*                  TOGETHER, NO PARTIAL-CLEAR PATH EXISTS
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z".
004600
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300
005400 01  PARA-NAME                   PIC X(32) VALUE SPACES.
005500
005600* HOLDS THE CURR/NEW PAIR AS ONE 10-BYTE UNIT SO THE AUDIT-TRACE
005700* PARAGRAPH CAN MOVE EITHER HALF WITH A SINGLE REFERENCE-MOD
005800 01  WS-CURR-PAIR.
005900     05  WS-CURR-PAIR-ID          PIC X(08).
006000     05  WS-CURR-PAIR-GENDER      PIC X(01).
006100     05  FILLER                   PIC X(01) VALUE SPACES.
006200 01  WS-CURR-PAIR-R REDEFINES WS-CURR-PAIR.
006300     05  WS-CURR-PAIR-ALL         PIC X(10).
006400
006500 01  WS-NEW-PAIR.
006600     05  WS-NEW-PAIR-ID            PIC X(08).
006700     05  WS-NEW-PAIR-GENDER        PIC X(01).
006800     05  FILLER                    PIC X(01) VALUE SPACES.
006900 01  WS-NEW-PAIR-R REDEFINES WS-NEW-PAIR.
007000     05  WS-NEW-PAIR-ALL           PIC X(10).
007100
007200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
007300     05  WS-CALL-CNT              PIC 9(05) COMP VALUE 0.
007400     05  FILLER                   PIC X(01) VALUE SPACES.
007500
007600 LINKAGE SECTION.
007700 01  BEDOCCP-REC.
007800     05  BO-ACTION                PIC X(01).
007900         88  BO-OCCUPY              VALUE "O".
008000         88  BO-VACATE              VALUE "V".
008100     05  BO-CURR-RESIDENT         PIC X(08).
008200     05  BO-CURR-RESIDENT-R REDEFINES BO-CURR-RESIDENT.
008300         10  BO-CURR-RESIDENT-PFX   PIC X(04).
008400         10  BO-CURR-RESIDENT-SFX   PIC X(04).
008500     05  BO-CURR-GENDER           PIC X(01).
008600     05  BO-NEW-RESIDENT          PIC X(08).
008700     05  BO-NEW-GENDER            PIC X(01).
008800     05  BO-OUT-RESIDENT          PIC X(08).
008900     05  BO-OUT-GENDER            PIC X(01).
009000 01  BO-RETURN-CD                 PIC S9(04) COMP.
009100
009200 PROCEDURE DIVISION USING BEDOCCP-REC, BO-RETURN-CD.
009300 000-MAIN.
009400     MOVE "000-MAIN" TO PARA-NAME.
009500     ADD 1 TO WS-CALL-CNT.
009600     MOVE BO-CURR-RESIDENT TO WS-CURR-PAIR-ID.
009700     MOVE BO-CURR-GENDER   TO WS-CURR-PAIR-GENDER.
009800     MOVE BO-NEW-RESIDENT  TO WS-NEW-PAIR-ID.
009900     MOVE BO-NEW-GENDER    TO WS-NEW-PAIR-GENDER.
010000
010100     IF BO-OCCUPY
010200         PERFORM 100-DO-OCCUPY THRU 100-EXIT
010300     ELSE IF BO-VACATE
010400         PERFORM 200-DO-VACATE THRU 200-EXIT.
010500
010600     MOVE ZERO TO BO-RETURN-CD.
010700     GOBACK.
010800
010900*    BED TAKES ON THE NEW RESIDENT'S ID/GENDER REGARDLESS OF WHO
011000*    WAS THERE BEFORE - CAREEDIT HAS ALREADY CONFIRMED THE BED WAS
011100*    VACANT
011200 100-DO-OCCUPY.
011300     MOVE "100-DO-OCCUPY" TO PARA-NAME.
011400     MOVE WS-NEW-PAIR-ID     TO BO-OUT-RESIDENT.
011500     MOVE WS-NEW-PAIR-GENDER TO BO-OUT-GENDER.
011600 100-EXIT.
011700     EXIT.
011800
011900*    BED'S ID/GENDER ARE ALWAYS CLEARED TOGETHER - NO PARTIAL-CLEAR
012000*    PATH EXISTS (STATE SURVEY FINDING 07-118)
012100 200-DO-VACATE.
012200     MOVE "200-DO-VACATE" TO PARA-NAME.
012300     MOVE SPACES TO BO-OUT-RESIDENT.
012400     MOVE SPACES TO BO-OUT-GENDER.
012500 200-EXIT.
012600     EXIT.
