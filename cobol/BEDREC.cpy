000100******************************************************************
000200* COPYBOOK  BEDREC                                              *
000300* BED MASTER RECORD (BEDFILE) - THE OCCUPANCY MODULE'S ONLY      *
000400* STATE.  A BED IS VACANT IFF BED-RESIDENT IS SPACES; BEDOCCP IS *
000500* THE ONLY PARAGRAPH SET PERMITTED TO CHANGE BED-RESIDENT AND    *
000600* BED-GENDER TOGETHER.                                          *
000700*                                                                *
000800* HIST:  88-02-19 JS   ORIGINAL LAYOUT                           *
000900*        93-04-11 JS   ADDED BED-GENDER FOR SAME-SEX WARD RULES  *
001000******************************************************************
001100 01  BED-REC.
001200     05  BED-ID                     PIC X(10).
001300     05  BED-ROOM-ID                PIC X(08).
001400     05  BED-RESIDENT               PIC X(08).
001500         88  BED-VACANT               VALUE SPACES.
001600     05  BED-GENDER                 PIC X(01).
001700         88  BED-MALE                 VALUE "M".
001800         88  BED-FEMALE               VALUE "F".
