000100******************************************************************
000200* COPYBOOK  TRANREC                                             *
000300* ONE TRANSACTION-FILE RECORD LAYOUT (TRNFILE)                   *
000400*                                                                *
000500* EVERY BATCH TRANSACTION CARRIES THE SAME 20-BYTE PREFIX (WHO,  *
000600* WHEN, WHAT-KIND) FOLLOWED BY A 98-BYTE PAYLOAD WHOSE SHAPE     *
000700* DEPENDS ON TRN-TYPE.  THE EIGHT REDEFINITIONS BELOW ARE THE    *
000800* EIGHT TRANSACTION KINDS THE RULES ENGINE UNDERSTANDS; "CK"     *
000900* (CHECK RESIDENT) USES THE SAME SHAPE AS TRN-PAYLOAD-MV'S FIRST *
001000* FIELD SO IT IS CARRIED BY TRN-PAYLOAD-CK BELOW.                *
001100*                                                                *
001200* HIST:  89-06-14 JS   ORIGINAL LAYOUT - ADD/MODIFY STAFF ONLY   *
001300*        91-02-03 JS   ADDED SH/MS SHIFT-ROSTER PAYLOADS         *
001400*        94-11-21 RD   ADDED AR/MV ADMIT-AND-MOVE PAYLOADS       *
001500*        98-07-09 JS   Y2K - TRN-DATE WIDENED 9(6) TO 9(8)       *
001600*        03-05-30 TGD  ADDED PR/AD PRESCRIPTION+ADMIN PAYLOADS   *
001700*        07-01-11 JS   ADDED CK PAYLOAD FOR READ-ONLY INQUIRY    *
001800******************************************************************
001900 01  TRAN-REC.
002000     05  TRN-TYPE                   PIC X(02).
002100         88  TRN-ADD-STAFF           VALUE "AS".
002200         88  TRN-MODIFY-PASSWORD     VALUE "MP".
002300         88  TRN-ALLOCATE-SHIFT      VALUE "SH".
002400         88  TRN-MODIFY-SHIFT        VALUE "MS".
002500         88  TRN-ADMIT-RESIDENT      VALUE "AR".
002600         88  TRN-MOVE-RESIDENT       VALUE "MV".
002700         88  TRN-ATTACH-PRESC        VALUE "PR".
002800         88  TRN-ADMINISTER          VALUE "AD".
002900         88  TRN-CHECK-RESIDENT      VALUE "CK".
003000     05  TRN-ACTOR-ID                PIC X(08).
003100     05  TRN-DATE                    PIC 9(08).
003200     05  TRN-TIME                    PIC 9(04).
003300     05  TRN-PAYLOAD                 PIC X(98).
003400
003500***  AS - ADD STAFF
003600     05  TRN-PAYLOAD-AS REDEFINES TRN-PAYLOAD.
003700         10  TRN-AS-STAFF-ID         PIC X(08).
003800         10  TRN-AS-NAME             PIC X(20).
003900         10  TRN-AS-ROLE             PIC X(01).
004000         10  TRN-AS-PASSWORD         PIC X(10).
004100         10  FILLER                  PIC X(59).
004200
004300***  MP - MODIFY PASSWORD
004400     05  TRN-PAYLOAD-MP REDEFINES TRN-PAYLOAD.
004500         10  TRN-MP-STAFF-ID         PIC X(08).
004600         10  TRN-MP-PASSWORD         PIC X(10).
004700         10  FILLER                  PIC X(80).
004800
004900***  SH - ALLOCATE SHIFT
005000     05  TRN-PAYLOAD-SH REDEFINES TRN-PAYLOAD.
005100         10  TRN-SH-STAFF-ID         PIC X(08).
005200         10  TRN-SH-DATE             PIC 9(08).
005300         10  TRN-SH-SHIFT            PIC X(02).
005400         10  FILLER                  PIC X(80).
005500
005600***  MS - MODIFY SHIFT (REMOVE THEN ADD, EITHER MAY BE SPACES)
005700     05  TRN-PAYLOAD-MS REDEFINES TRN-PAYLOAD.
005800         10  TRN-MS-STAFF-ID         PIC X(08).
005900         10  TRN-MS-DATE             PIC 9(08).
006000         10  TRN-MS-REMOVE-SHIFT     PIC X(02).
006100         10  TRN-MS-ADD-SHIFT        PIC X(02).
006200         10  FILLER                  PIC X(78).
006300
006400***  AR - ADMIT RESIDENT
006500     05  TRN-PAYLOAD-AR REDEFINES TRN-PAYLOAD.
006600         10  TRN-AR-RES-ID           PIC X(08).
006700         10  TRN-AR-NAME             PIC X(20).
006800         10  TRN-AR-GENDER           PIC X(01).
006900         10  TRN-AR-BED-ID           PIC X(10).
007000         10  FILLER                  PIC X(59).
007100
007200***  MV - MOVE RESIDENT (ALSO CARRIES THE CK PAYLOAD - SEE BELOW)
007300     05  TRN-PAYLOAD-MV REDEFINES TRN-PAYLOAD.
007400         10  TRN-MV-FROM-BED         PIC X(10).
007500         10  TRN-MV-TO-BED           PIC X(10).
007600         10  FILLER                  PIC X(78).
007700
007800***  PR - ATTACH PRESCRIPTION (FIRST ORDER ONLY; SEE PRESCREC FOR
007900***       THE CONTINUATION CONVENTION USED TO CARRY ORDERS 2-5)
008000     05  TRN-PAYLOAD-PR REDEFINES TRN-PAYLOAD.
008100         10  TRN-PR-BED-ID           PIC X(10).
008200         10  TRN-PR-ORDER-CNT        PIC 9(01).
008300         10  TRN-PR-DRUG             PIC X(15).
008400         10  TRN-PR-DOSE             PIC 9(05)V99.
008500         10  TRN-PR-UNIT             PIC X(05).
008600         10  TRN-PR-SCHEDULE         PIC X(12).
008700         10  FILLER                  PIC X(48).
008800
008900***  AD - ADMINISTER
009000     05  TRN-PAYLOAD-AD REDEFINES TRN-PAYLOAD.
009100         10  TRN-AD-BED-ID           PIC X(10).
009200         10  TRN-AD-DRUG             PIC X(15).
009300         10  TRN-AD-DOSE             PIC 9(05)V99.
009400         10  TRN-AD-UNIT             PIC X(05).
009500         10  TRN-AD-NOTES            PIC X(20).
009600         10  FILLER                  PIC X(41).
009700
009800***  CK - CHECK RESIDENT DETAILS (READ-ONLY, NOT LOGGED)
009900     05  TRN-PAYLOAD-CK REDEFINES TRN-PAYLOAD.
010000         10  TRN-CK-BED-ID           PIC X(10).
010100         10  FILLER                  PIC X(88).
