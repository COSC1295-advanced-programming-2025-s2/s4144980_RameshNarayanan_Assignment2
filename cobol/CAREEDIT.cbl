000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CAREEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/04/14.
000600 DATE-COMPILED. 03/04/14.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE DAILY CARE-HOME TRANSACTION
001300*          PROCESSOR.  IT READS THE RESIDENT/STAFF/PRESCRIPTION
001400*          TRANSACTION FILE PRODUCED BY THE NURSING-STATION AND
001500*          FRONT-DESK TERMINALS AND APPLIES EACH ONE AGAINST THE
001600*          STAFF, ROSTER, WARD, ROOM, BED AND RESIDENT MASTER
001700*          FILES.
001800*
001900*          EACH TRANSACTION IS VALIDATED FOR AUTHORIZATION (DOES
002000*          THE ACTING STAFF MEMBER HOLD THE RIGHT ROLE AND, WHERE
002100*          REQUIRED, IS SHE ON DUTY AT THE TRANSACTION TIME), FOR
002200*          ROSTER LIMITS (SHIFT HOUR CAPS) AND FOR BED OCCUPANCY
002300*          (ONE RESIDENT PER BED).  ACCEPTED TRANSACTIONS ARE
002400*          APPLIED TO THE MASTERS AND LOGGED VIA LOGWRT; REJECTED
002500*          TRANSACTIONS CHANGE NO STATE AND ARE REPORTED WITH AN
002600*          ERROR CLASS AND MESSAGE.
002700*
002800*          AT END OF RUN THE MASTER FILES ARE REWRITTEN AND A
002900*          CONTROL-TOTALS RECORD (CTLTOTS) IS PASSED FORWARD TO
003000*          THE CARELIST STEP FOR THE END-OF-RUN LISTINGS.
003100*
003200******************************************************************
003300
003400         TRANSACTION FILE        -   DDS0002.TRNFILE
003500
003600         STAFF MASTER  (I/O)     -   DDS0002.STFFILE
003700         ROSTER FILE   (I/O)     -   DDS0002.ROSFILE
003800         WARD MASTER   (INPUT)   -   DDS0002.WRDFILE
003900         ROOM MASTER   (INPUT)   -   DDS0002.RMFILE
004000         BED MASTER    (I/O)     -   DDS0002.BEDFILE
004100         RESIDENT MASTER (I/O)   -   DDS0002.RESFILE
004200
004300         PRESCRIPTION FILE       -   DDS0002.PRSFILE
004400         ADMINISTRATION FILE     -   DDS0002.ADMFILE
004500         RESULT REPORT           -   DDS0002.RPTFILE
004600
004700         CONTROL FILE (OUTPUT)   -   DDS0002.CTLTOTS
004800
004900         DUMP FILE               -   SYSOUT
005000
005100******************************************************************
005200*  CHANGE LOG
005300*
005400*  03-04-14  JS    ORIGINAL PROGRAM - CARE-HOME TRANSACTION EDIT
005500*                  AND UPDATE, REPLACES THE OLD CARD-IMAGE FORM
005600*  03-04-29  JS    ADDED MS (MODIFY-SHIFT) TRANSACTION TYPE
005700*  03-05-30  TGD   ADDED PR (ATTACH PRESCRIPTION) AND PRSFILE
005800*  03-06-02  TGD   ADDED AD (ADMINISTER) AND ADMFILE
005900*  03-11-04  TGD   PRSFILE WIDENED TO 5 ORDER SLOTS PER DOCTOR REQ
006000*  04-02-19  JS    CK (CHECK-RESIDENT) ADDED FOR FRONT-DESK LOOKUP
006100*  91-02-03  JS    ROSTER HOUR-CAP CHECK MOVED OUT TO SUBPROGRAM
006200*                  ROSTCALC SO PATLIST AND CARELIST CAN SHARE IT
006300*  93-04-11  JS    BED/RESIDENT GENDER MIRROR MOVED OUT TO BEDOCCP
006400*  98-07-09  JS    Y2K - ALL DATE FIELDS WIDENED 9(6) TO 9(8);
006500*                  CTLTOTS AND REPORT LINES RECHECKED FOR SPACE
006600*  01-03-15  RDW   SPLIT LOGWRT OUT AS ITS OWN SUBPROGRAM SO THE
006700*                  ACTLOG FILE HANDLE IS OWNED IN ONE PLACE
006800*  07-01-11  JS    RE-REVIEWED AGAINST STATE SURVEY FINDING 07-118
006900*                  (RE-ADDING A HELD SHIFT MUST NOT DOUBLE-COUNT
007000*                  HOURS) - CONFIRMED ROSTCALC SET SEMANTICS OK
007100*  09-08-22  TGD   TICKET CH-4471 - ADD NOT-FOUND CHECK BEFORE
007200*                  BED-OCCUPIED CHECK ON AR, PER AUDITOR REQUEST
007300*  10-05-17  JS    TICKET CH-4618 - AR/MV/PR/AD LOG-DETAILS
007400*                  STRINGS WERE OVERRUNNING THE 40-BYTE FIELD AND
007500*                  LOSING IDS (WORST ON MV, WHICH DROPPED THE
007600*                  TO-BED) - WORDING TIGHTENED, NO IDS DROPPED
007700*  10-05-17  JS    371-WRITE-LOG-AS-ACTOR WAS LOGGING THE SHIFT
007800*                  DATE INSTEAD OF THE TRANSACTION DATE ON SH/MS
007900*                  ALLOCATE - NOW MOVES TRN-DATE LIKE 370 DOES
008000******************************************************************
008100
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER. IBM-390.
008500 OBJECT-COMPUTER. IBM-390.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM
008800     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
008900     UPSI-0 ON STATUS IS RERUN-NO-REREAD
009000        OFF STATUS IS NORMAL-RUN.
009100
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400     SELECT SYSOUT
009500     ASSIGN TO UT-S-SYSOUT
009600       ORGANIZATION IS SEQUENTIAL.
009700
009800     SELECT TRNFILE
009900     ASSIGN TO UT-S-TRNFILE
010000       ORGANIZATION IS SEQUENTIAL
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS TRNFILE-STATUS.
010300
010400     SELECT STFFILE
010500     ASSIGN TO UT-S-STFFILE
010600       ORGANIZATION IS SEQUENTIAL
010700       ACCESS MODE IS SEQUENTIAL
010800       FILE STATUS IS STFFILE-STATUS.
010900
011000     SELECT ROSFILE
011100     ASSIGN TO UT-S-ROSFILE
011200       ORGANIZATION IS SEQUENTIAL
011300       ACCESS MODE IS SEQUENTIAL
011400       FILE STATUS IS ROSFILE-STATUS.
011500
011600     SELECT WRDFILE
011700     ASSIGN TO UT-S-WRDFILE
011800       ORGANIZATION IS SEQUENTIAL
011900       ACCESS MODE IS SEQUENTIAL
012000       FILE STATUS IS WRDFILE-STATUS.
012100
012200     SELECT RMFILE
012300     ASSIGN TO UT-S-RMFILE
012400       ORGANIZATION IS SEQUENTIAL
012500       ACCESS MODE IS SEQUENTIAL
012600       FILE STATUS IS RMFILE-STATUS.
012700
012800     SELECT BEDFILE
012900     ASSIGN TO UT-S-BEDFILE
013000       ORGANIZATION IS SEQUENTIAL
013100       ACCESS MODE IS SEQUENTIAL
013200       FILE STATUS IS BEDFILE-STATUS.
013300
013400     SELECT RESFILE
013500     ASSIGN TO UT-S-RESFILE
013600       ORGANIZATION IS SEQUENTIAL
013700       ACCESS MODE IS SEQUENTIAL
013800       FILE STATUS IS RESFILE-STATUS.
013900
014000     SELECT PRSFILE
014100     ASSIGN TO UT-S-PRSFILE
014200       ORGANIZATION IS SEQUENTIAL
014300       ACCESS MODE IS SEQUENTIAL
014400       FILE STATUS IS PRSFILE-STATUS.
014500
014600     SELECT ADMFILE
014700     ASSIGN TO UT-S-ADMFILE
014800       ORGANIZATION IS SEQUENTIAL
014900       ACCESS MODE IS SEQUENTIAL
015000       FILE STATUS IS ADMFILE-STATUS.
015100
015200     SELECT RPTFILE
015300     ASSIGN TO UT-S-RPTFILE
015400       ORGANIZATION IS SEQUENTIAL
015500       ACCESS MODE IS SEQUENTIAL
015600       FILE STATUS IS RPTFILE-STATUS.
015700
015800     SELECT CTLTOTS
015900     ASSIGN TO UT-S-CTLTOTS
016000       ORGANIZATION IS SEQUENTIAL
016100       ACCESS MODE IS SEQUENTIAL
016200       FILE STATUS IS CTLTOTS-STATUS.
016300
016400 DATA DIVISION.
016500 FILE SECTION.
016600 FD  SYSOUT
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 130 CHARACTERS
017000     BLOCK CONTAINS 0 RECORDS
017100     DATA RECORD IS SYSOUT-REC.
017200 01  SYSOUT-REC  PIC X(130).
017300
017400****** THIS FILE IS KEYED BY HAND AT THE NURSING STATION AND
017500****** FRONT-DESK TERMINALS - ONE LINE PER TRANSACTION, IN THE
017600****** ORDER THE TERMINALS SENT THEM.  NO SORT IS DONE ON IT -
017700****** THE ENGINE APPLIES TRANSACTIONS STRICTLY IN ARRIVAL ORDER.
017800 FD  TRNFILE
017900     RECORDING MODE IS F
018000     LABEL RECORDS ARE STANDARD
018100     RECORD CONTAINS 120 CHARACTERS
018200     BLOCK CONTAINS 0 RECORDS
018300     DATA RECORD IS TRNFILE-REC.
018400 01  TRNFILE-REC                 PIC X(120).
018500
018600 FD  STFFILE
018700     RECORDING MODE IS F
018800     LABEL RECORDS ARE STANDARD
018900     RECORD CONTAINS 39 CHARACTERS
019000     BLOCK CONTAINS 0 RECORDS
019100     DATA RECORD IS STFFILE-REC.
019200     COPY STAFFREC REPLACING ==STAFF-REC== BY ==STFFILE-REC==.
019300
019400 FD  ROSFILE
019500     RECORDING MODE IS F
019600     LABEL RECORDS ARE STANDARD
019700     RECORD CONTAINS 18 CHARACTERS
019800     BLOCK CONTAINS 0 RECORDS
019900     DATA RECORD IS ROSFILE-REC.
020000     COPY ROSTREC REPLACING ==ROSTER-REC== BY ==ROSFILE-REC==.
020100
020200 FD  WRDFILE
020300     RECORDING MODE IS F
020400     LABEL RECORDS ARE STANDARD
020500     RECORD CONTAINS 28 CHARACTERS
020600     BLOCK CONTAINS 0 RECORDS
020700     DATA RECORD IS WRDFILE-REC.
020800 01  WRDFILE-REC                 PIC X(28).
020900
021000 FD  RMFILE
021100     RECORDING MODE IS F
021200     LABEL RECORDS ARE STANDARD
021300     RECORD CONTAINS 16 CHARACTERS
021400     BLOCK CONTAINS 0 RECORDS
021500     DATA RECORD IS RMFILE-REC.
021600 01  RMFILE-REC                  PIC X(16).
021700
021800 FD  BEDFILE
021900     RECORDING MODE IS F
022000     LABEL RECORDS ARE STANDARD
022100     RECORD CONTAINS 27 CHARACTERS
022200     BLOCK CONTAINS 0 RECORDS
022300     DATA RECORD IS BEDFILE-REC.
022400     COPY BEDREC REPLACING ==BED-REC== BY ==BEDFILE-REC==.
022500
022600 FD  RESFILE
022700     RECORDING MODE IS F
022800     LABEL RECORDS ARE STANDARD
022900     RECORD CONTAINS 39 CHARACTERS
023000     BLOCK CONTAINS 0 RECORDS
023100     DATA RECORD IS RESFILE-REC.
023200     COPY RESREC REPLACING ==RESIDENT-REC== BY ==RESFILE-REC==.
023300
023400 FD  PRSFILE
023500     RECORDING MODE IS F
023600     LABEL RECORDS ARE STANDARD
023700     RECORD CONTAINS 325 CHARACTERS
023800     BLOCK CONTAINS 0 RECORDS
023900     DATA RECORD IS PRSFILE-REC.
024000 01  PRSFILE-REC                 PIC X(325).
024100
024200 FD  ADMFILE
024300     RECORDING MODE IS F
024400     LABEL RECORDS ARE STANDARD
024500     RECORD CONTAINS 75 CHARACTERS
024600     BLOCK CONTAINS 0 RECORDS
024700     DATA RECORD IS ADMFILE-REC.
024800 01  ADMFILE-REC                 PIC X(75).
024900
025000 FD  RPTFILE
025100     RECORDING MODE IS F
025200     LABEL RECORDS ARE STANDARD
025300     RECORD CONTAINS 132 CHARACTERS
025400     BLOCK CONTAINS 0 RECORDS
025500     DATA RECORD IS RPTFILE-REC.
025600 01  RPTFILE-REC                 PIC X(132).
025700
025800****** CHAINED-STEP CONTROL FILE - ONE TRAILER-STYLE RECORD
025900****** CARRYING THE RUN'S CONTROL TOTALS FORWARD TO CARELIST.
026000 FD  CTLTOTS
026100     RECORDING MODE IS F
026200     LABEL RECORDS ARE STANDARD
026300     RECORD CONTAINS 80 CHARACTERS
026400     BLOCK CONTAINS 0 RECORDS
026500     DATA RECORD IS CTLTOTS-REC.
026600 01  CTLTOTS-REC.
026700     05  CTL-TRANS-READ          PIC 9(05).
026800     05  CTL-TRANS-ACCEPTED      PIC 9(05).
026900     05  CTL-TRANS-REJECTED      PIC 9(05).
027000     05  CTL-REJ-AUTH            PIC 9(05).
027100     05  CTL-REJ-ROSTER          PIC 9(05).
027200     05  CTL-REJ-ALLOC           PIC 9(05).
027300     05  CTL-REJ-NOTFOUND        PIC 9(05).
027400     05  CTL-RES-ADMITTED        PIC 9(05).
027500     05  CTL-MOVES               PIC 9(05).
027600     05  CTL-PRESC-CREATED       PIC 9(05).
027700     05  CTL-ADMINISTRATIONS     PIC 9(05).
027800     05  FILLER                  PIC X(25).
027900
028000 WORKING-STORAGE SECTION.
028100
028200 01  PARA-NAME                   PIC X(32) VALUE SPACES.
028300
028400 01  FILE-STATUS-CODES.
028500     05  TRNFILE-STATUS          PIC X(02).
028600         88  TRNFILE-OK            VALUE "00".
028700     05  STFFILE-STATUS          PIC X(02).
028800         88  STFFILE-OK            VALUE "00".
028900     05  ROSFILE-STATUS          PIC X(02).
029000         88  ROSFILE-OK            VALUE "00".
029100     05  WRDFILE-STATUS          PIC X(02).
029200         88  WRDFILE-OK            VALUE "00".
029300     05  RMFILE-STATUS           PIC X(02).
029400         88  RMFILE-OK             VALUE "00".
029500     05  BEDFILE-STATUS          PIC X(02).
029600         88  BEDFILE-OK            VALUE "00".
029700     05  RESFILE-STATUS          PIC X(02).
029800         88  RESFILE-OK            VALUE "00".
029900     05  PRSFILE-STATUS          PIC X(02).
030000         88  PRSFILE-OK            VALUE "00".
030100     05  ADMFILE-STATUS          PIC X(02).
030200         88  ADMFILE-OK            VALUE "00".
030300     05  RPTFILE-STATUS          PIC X(02).
030400         88  RPTFILE-OK            VALUE "00".
030500     05  CTLTOTS-STATUS          PIC X(02).
030600         88  CTLTOTS-OK            VALUE "00".
030700
030800     COPY TRANREC.
030900** QSAM FILE
031000
031100 01  WS-STAFF-TABLE.
031200     05  STAFF-TBL-CNT            PIC 9(03) COMP.
031300     05  STAFF-TBL-ENTRY OCCURS 50 TIMES
031400                                 INDEXED BY STAFF-IDX.
031500         10  STB-ID               PIC X(08).
031600         10  STB-NAME             PIC X(20).
031700         10  STB-ROLE             PIC X(01).
031800             88  STB-MANAGER        VALUE "M".
031900             88  STB-DOCTOR         VALUE "D".
032000             88  STB-NURSE          VALUE "N".
032100         10  STB-PASSWORD         PIC X(10).
032200
032300 01  WS-ROSTER-TABLE.
032400     05  ROSTER-TBL-CNT           PIC 9(04) COMP.
032500     05  ROSTER-TBL-ENTRY OCCURS 300 TIMES
032600                                 INDEXED BY ROSTER-IDX.
032700         10  ROB-STAFF-ID         PIC X(08).
032800         10  ROB-DATE             PIC 9(08).
032900         10  ROB-SHIFT            PIC X(02).
033000
033100****** CANONICAL WARD/ROOM LAYOUT, KEPT FOR CROSS-REFERENCE WITH THE
033200****** MASTER FILES - THE TABLES BELOW USE THE SHOP'S OWN TBL-PREFIX
033300****** CONVENTION RATHER THAN THESE NAMES.
033400     COPY WARDROOM.
033500 01  WS-WARD-TABLE.
033600     05  WARD-TBL-CNT             PIC 9(03) COMP.
033700     05  WARD-TBL-ENTRY OCCURS 20 TIMES
033800                                 INDEXED BY WARD-IDX.
033900         10  WDB-ID               PIC X(08).
034000         10  WDB-NAME             PIC X(20).
034100
034200 01  WS-ROOM-TABLE.
034300     05  ROOM-TBL-CNT             PIC 9(03) COMP.
034400     05  ROOM-TBL-ENTRY OCCURS 50 TIMES
034500                                 INDEXED BY ROOM-IDX.
034600         10  RMB-ID               PIC X(08).
034700         10  RMB-WARD-ID          PIC X(08).
034800
034900 01  WS-BED-TABLE.
035000     05  BED-TBL-CNT              PIC 9(03) COMP.
035100     05  BED-TBL-ENTRY OCCURS 200 TIMES
035200                                 INDEXED BY BED-IDX.
035300         10  BDB-ID               PIC X(10).
035400         10  BDB-ROOM-ID          PIC X(08).
035500         10  BDB-RESIDENT         PIC X(08).
035600             88  BDB-VACANT         VALUE SPACES.
035700         10  BDB-GENDER           PIC X(01).
035800
035900 01  WS-RESIDENT-TABLE.
036000     05  RES-TBL-CNT              PIC 9(03) COMP.
036100     05  RES-TBL-ENTRY OCCURS 200 TIMES
036200                                 INDEXED BY RES-IDX.
036300         10  RSB-ID               PIC X(08).
036400         10  RSB-NAME             PIC X(20).
036500         10  RSB-GENDER           PIC X(01).
036600         10  RSB-BED-ID           PIC X(10).
036700
036800 01  WS-PRESC-REC.
036900     COPY PRESCREC.
037000
037100 01  WS-ADMIN-REC.
037200     COPY ADMNREC.
037300
037400 01  WS-DATE-NUM                 PIC 9(08).
037500 01  WS-DATE-ALPHA REDEFINES WS-DATE-NUM.
037600     05  WS-DATE-CC               PIC X(02).
037700     05  WS-DATE-YY                PIC X(02).
037800     05  WS-DATE-MM                PIC X(02).
037900     05  WS-DATE-DD                PIC X(02).
038000
038100 01  WS-RESULT-LINE.
038200     05  FILLER                   PIC X(01) VALUE SPACES.
038300     05  RL-SEQ-O                 PIC ZZZZ9.
038400     05  FILLER                   PIC X(02) VALUE SPACES.
038500     05  RL-TYPE-O                PIC X(02).
038600     05  FILLER                   PIC X(02) VALUE SPACES.
038700     05  RL-STATUS-O              PIC X(08).
038800     05  FILLER                   PIC X(02) VALUE SPACES.
038900     05  RL-CLASS-O               PIC X(13).
039000     05  FILLER                   PIC X(02) VALUE SPACES.
039100     05  RL-MESSAGE-O             PIC X(40).
039200     05  FILLER                   PIC X(47) VALUE SPACES.
039300* ALTERNATE VIEW OF THE RESULT LINE USED WHEN THE MESSAGE ITSELF
039400* CARRIES A GENERATED PRESCRIPTION ID INSTEAD OF FREE TEXT
039500 01  WS-RESULT-LINE-PR REDEFINES WS-RESULT-LINE.
039600     05  FILLER                   PIC X(32).
039700     05  RL-PRESC-ID-O            PIC X(12).
039800     05  FILLER                   PIC X(88).
039900
040000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
040100     05  TRANS-READ-CNT           PIC 9(05) COMP.
040200     05  TRANS-ACCEPTED-CNT       PIC 9(05) COMP.
040300     05  TRANS-REJECTED-CNT       PIC 9(05) COMP.
040400     05  REJ-AUTH-CNT             PIC 9(05) COMP.
040500     05  REJ-ROSTER-CNT           PIC 9(05) COMP.
040600     05  REJ-ALLOC-CNT            PIC 9(05) COMP.
040700     05  REJ-NOTFOUND-CNT         PIC 9(05) COMP.
040800     05  RES-ADMITTED-CNT         PIC 9(05) COMP.
040900     05  MOVES-CNT                PIC 9(05) COMP.
041000     05  PRESC-CREATED-CNT        PIC 9(05) COMP.
041100     05  ADMINISTRATIONS-CNT      PIC 9(05) COMP.
041200     05  NEXT-PRESC-SEQ           PIC 9(09) COMP.
041300     05  WS-SUB                   PIC 9(03) COMP.
041400     05  ORDER-SUB                PIC 9(01) COMP.
041500     05  FILLER                   PIC X(01) VALUE SPACES.
041600
041700 01  MISC-WS-FLDS.
041800     05  RETURN-CD                PIC S9(04) COMP VALUE 0.
041900     05  WS-STAFF-KEY             PIC X(08) VALUE SPACES.
042000     05  WS-BED-KEY               PIC X(10) VALUE SPACES.
042100     05  WS-BED-KEY-R REDEFINES WS-BED-KEY.
042200         10  WS-BED-KEY-WARD          PIC X(05).
042300         10  WS-BED-KEY-NUM           PIC X(05).
042400     05  WS-RES-KEY               PIC X(08) VALUE SPACES.
042500     05  WS-SHIFT-DATE            PIC 9(08) VALUE 0.
042600     05  WS-GRANT-STAFF-KEY       PIC X(08) VALUE SPACES.
042700     05  WS-GRANT-SHIFT           PIC X(02) VALUE SPACES.
042800     05  WS-GRANT-ROLE            PIC X(01) VALUE SPACES.
042900     05  WS-FROM-BED-IDX          PIC 9(03) COMP VALUE 0.
043000     05  WS-TO-BED-IDX            PIC 9(03) COMP VALUE 0.
043100     05  WS-REQ-ROLE              PIC X(01) VALUE SPACES.
043200     05  WS-REQ-ROSTER-CHK        PIC X(01) VALUE "N".
043300     05  WS-ALREADY-HELD-SW       PIC X(01) VALUE "N".
043400         88  SHIFT-ALREADY-HELD      VALUE "Y".
043500     05  WS-PRESC-ID-GEN          PIC X(12) VALUE SPACES.
043600     05  WS-PRESC-SEQ-O           PIC 9(09).
043700     05  WS-ERR-CLASS             PIC X(13) VALUE SPACES.
043800     05  WS-ERR-MSG               PIC X(40) VALUE SPACES.
043900     05  WS-CK-DETAIL-MSG         PIC X(40) VALUE SPACES.
044000     05  WS-LOG-TYPE              PIC X(16) VALUE SPACES.
044100     05  WS-LOG-DETAILS           PIC X(40) VALUE SPACES.
044200     05  LW-STAFF-ID-HOLD         PIC X(08) VALUE SPACES.
044300     05  FILLER                   PIC X(01) VALUE SPACES.
044400
044500 01  FLAGS-AND-SWITCHES.
044600     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
044700         88  NO-MORE-DATA           VALUE "N".
044800     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
044900         88  RECORD-ERROR-FOUND     VALUE "Y".
045000         88  VALID-RECORD           VALUE "N".
045100     05  TABLE-FOUND-SW           PIC X(01) VALUE "N".
045200         88  ITEM-FOUND             VALUE "Y".
045300         88  ITEM-NOT-FOUND         VALUE "N".
045400     05  ACTOR-AUTH-SW            PIC X(01) VALUE "N".
045500         88  ACTOR-AUTHORIZED       VALUE "Y".
045600     05  ON-DUTY-SW               PIC X(01) VALUE "N".
045700         88  ACTOR-IS-ON-DUTY        VALUE "Y".
045800     05  FILLER                   PIC X(01) VALUE SPACES.
045900
046000** LINKAGE-SHAPE RECORDS FOR THE THREE CALLED SUBPROGRAMS - NO
046100** SHARED COPYBOOK, BY SHOP CONVENTION (SEE CLCLBCST/STRLTH) -
046200** EACH SUBPROGRAM'S OWN LINKAGE SECTION MUST MATCH THESE EXACTLY
046300 01  ROSTCALC-REC.
046400     05  RC-ACTION                PIC X(01).
046500         88  RC-ADD-SHIFT           VALUE "A".
046600         88  RC-REMOVE-SHIFT        VALUE "D".
046700         88  RC-ON-DUTY-CHECK       VALUE "O".
046800     05  RC-ROLE                  PIC X(01).
046900     05  RC-SHIFT-1               PIC X(02).
047000     05  RC-SHIFT-2               PIC X(02).
047100     05  RC-TARGET-SHIFT          PIC X(02).
047200     05  RC-CHECK-TIME            PIC 9(04).
047300     05  RC-HOURS-RESULT          PIC 9(02) COMP-3.
047400     05  RC-OVER-CAP-FLAG         PIC X(01).
047500         88  RC-IS-OVER-CAP         VALUE "Y".
047600     05  RC-ON-DUTY-FLAG          PIC X(01).
047700         88  RC-IS-ON-DUTY          VALUE "Y".
047800 01  RC-RETURN-CD                 PIC S9(04) COMP.
047900
048000 01  BEDOCCP-REC.
048100     05  BO-ACTION                PIC X(01).
048200         88  BO-OCCUPY              VALUE "O".
048300         88  BO-VACATE              VALUE "V".
048400     05  BO-CURR-RESIDENT         PIC X(08).
048500     05  BO-CURR-GENDER           PIC X(01).
048600     05  BO-NEW-RESIDENT          PIC X(08).
048700     05  BO-NEW-GENDER            PIC X(01).
048800     05  BO-OUT-RESIDENT          PIC X(08).
048900     05  BO-OUT-GENDER            PIC X(01).
049000 01  BO-RETURN-CD                 PIC S9(04) COMP.
049100
049200 01  LOGWRT-REC.
049300     05  LW-ACTION                PIC X(01).
049400         88  LW-WRITE-ENTRY         VALUE "W".
049500         88  LW-CLOSE-LOG           VALUE "C".
049600     05  LW-DATE                  PIC 9(08).
049700     05  LW-TIME                  PIC 9(04).
049800     05  LW-STAFF-ID              PIC X(08).
049900     05  LW-TYPE                  PIC X(16).
050000     05  LW-DETAILS               PIC X(40).
050100 01  LW-RETURN-CD                 PIC S9(04) COMP.
050200
050300 COPY ABENDREC.
050400** QSAM FILE
050500
050600 LINKAGE SECTION.
050700
050800 PROCEDURE DIVISION.
050900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
051000     PERFORM 100-MAINLINE THRU 100-EXIT
051100             UNTIL NO-MORE-DATA.
051200     PERFORM 999-CLEANUP THRU 999-EXIT.
051300     MOVE +0 TO RETURN-CODE.
051400     GOBACK.
051500
051600 000-HOUSEKEEPING.
051700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
051800     DISPLAY "******** BEGIN JOB CAREEDIT ********".
051900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
052000     MOVE 1 TO NEXT-PRESC-SEQ.
052100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
052200     PERFORM 050-LOAD-STAFF-TABLE THRU 050-EXIT.
052300     PERFORM 060-LOAD-ROSTER-TABLE THRU 060-EXIT.
052400     PERFORM 070-LOAD-WARD-TABLE THRU 070-EXIT.
052500     PERFORM 080-LOAD-ROOM-TABLE THRU 080-EXIT.
052600     PERFORM 090-LOAD-BED-TABLE THRU 090-EXIT.
052700     PERFORM 095-LOAD-RESIDENT-TABLE THRU 095-EXIT.
052800     PERFORM 900-READ-TRANFILE THRU 900-EXIT.
052900 000-EXIT.
053000     EXIT.
053100
053200 050-LOAD-STAFF-TABLE.
053300     MOVE "050-LOAD-STAFF-TABLE" TO PARA-NAME.
053400     MOVE 0 TO STAFF-TBL-CNT.
053500 050-READ.
053600     READ STFFILE INTO STAFF-TBL-ENTRY(STAFF-TBL-CNT + 1)
053700         AT END GO TO 050-EXIT.
053800     ADD 1 TO STAFF-TBL-CNT.
053900     GO TO 050-READ.
054000 050-EXIT.
054100     EXIT.
054200
054300 060-LOAD-ROSTER-TABLE.
054400     MOVE "060-LOAD-ROSTER-TABLE" TO PARA-NAME.
054500     MOVE 0 TO ROSTER-TBL-CNT.
054600 060-READ.
054700     READ ROSFILE INTO ROSTER-TBL-ENTRY(ROSTER-TBL-CNT + 1)
054800         AT END GO TO 060-EXIT.
054900     ADD 1 TO ROSTER-TBL-CNT.
055000     GO TO 060-READ.
055100 060-EXIT.
055200     EXIT.
055300
055400 070-LOAD-WARD-TABLE.
055500     MOVE "070-LOAD-WARD-TABLE" TO PARA-NAME.
055600     MOVE 0 TO WARD-TBL-CNT.
055700 070-READ.
055800     READ WRDFILE INTO WARD-TBL-ENTRY(WARD-TBL-CNT + 1)
055900         AT END GO TO 070-EXIT.
056000     ADD 1 TO WARD-TBL-CNT.
056100     GO TO 070-READ.
056200 070-EXIT.
056300     EXIT.
056400
056500 080-LOAD-ROOM-TABLE.
056600     MOVE "080-LOAD-ROOM-TABLE" TO PARA-NAME.
056700     MOVE 0 TO ROOM-TBL-CNT.
056800 080-READ.
056900     READ RMFILE INTO ROOM-TBL-ENTRY(ROOM-TBL-CNT + 1)
057000         AT END GO TO 080-EXIT.
057100     ADD 1 TO ROOM-TBL-CNT.
057200     GO TO 080-READ.
057300 080-EXIT.
057400     EXIT.
057500
057600 090-LOAD-BED-TABLE.
057700     MOVE "090-LOAD-BED-TABLE" TO PARA-NAME.
057800     MOVE 0 TO BED-TBL-CNT.
057900 090-READ.
058000     READ BEDFILE INTO BED-TBL-ENTRY(BED-TBL-CNT + 1)
058100         AT END GO TO 090-EXIT.
058200     ADD 1 TO BED-TBL-CNT.
058300     GO TO 090-READ.
058400 090-EXIT.
058500     EXIT.
058600
058700 095-LOAD-RESIDENT-TABLE.
058800     MOVE "095-LOAD-RESIDENT-TABLE" TO PARA-NAME.
058900     MOVE 0 TO RES-TBL-CNT.
059000 095-READ.
059100     READ RESFILE INTO RES-TBL-ENTRY(RES-TBL-CNT + 1)
059200         AT END GO TO 095-EXIT.
059300     ADD 1 TO RES-TBL-CNT.
059400     GO TO 095-READ.
059500 095-EXIT.
059600     EXIT.
059700
059800 100-MAINLINE.
059900     MOVE "100-MAINLINE" TO PARA-NAME.
060000     PERFORM 200-PROCESS-TRANSACTION THRU 200-EXIT.
060100     PERFORM 900-READ-TRANFILE THRU 900-EXIT.
060200 100-EXIT.
060300     EXIT.
060400
060500 200-PROCESS-TRANSACTION.
060600     MOVE "200-PROCESS-TRANSACTION" TO PARA-NAME.
060700     MOVE "N" TO ERROR-FOUND-SW.
060800     MOVE SPACES TO WS-ERR-CLASS, WS-ERR-MSG.
060900     MOVE TRN-DATE TO WS-DATE-NUM.
061000
061100     IF TRN-ADD-STAFF
061200         PERFORM 210-ADD-STAFF THRU 210-EXIT
061300         GO TO 200-WRITE-RESULT.
061400     IF TRN-MODIFY-PASSWORD
061500         PERFORM 220-MODIFY-PASSWORD THRU 220-EXIT
061600         GO TO 200-WRITE-RESULT.
061700     IF TRN-ALLOCATE-SHIFT
061800         PERFORM 230-ALLOCATE-SHIFT THRU 230-EXIT
061900         GO TO 200-WRITE-RESULT.
062000     IF TRN-MODIFY-SHIFT
062100         PERFORM 235-MODIFY-SHIFT THRU 235-EXIT
062200         GO TO 200-WRITE-RESULT.
062300     IF TRN-ADMIT-RESIDENT
062400         PERFORM 240-ADMIT-RESIDENT THRU 240-EXIT
062500         GO TO 200-WRITE-RESULT.
062600     IF TRN-MOVE-RESIDENT
062700         PERFORM 250-MOVE-RESIDENT THRU 250-EXIT
062800         GO TO 200-WRITE-RESULT.
062900     IF TRN-ATTACH-PRESC
063000         PERFORM 260-ATTACH-PRESCRIPTION THRU 260-EXIT
063100         GO TO 200-WRITE-RESULT.
063200     IF TRN-ADMINISTER
063300         PERFORM 270-ADMINISTER THRU 270-EXIT
063400         GO TO 200-WRITE-RESULT.
063500     IF TRN-CHECK-RESIDENT
063600         PERFORM 280-CHECK-RESIDENT THRU 280-EXIT
063700         GO TO 200-WRITE-RESULT.
063800
063900     MOVE "Y" TO ERROR-FOUND-SW.
064000     MOVE "NOT-FOUND" TO WS-ERR-CLASS.
064100     MOVE "UNKNOWN TRANSACTION TYPE" TO WS-ERR-MSG.
064200
064300 200-WRITE-RESULT.
064400     PERFORM 300-WRITE-RESULT-LINE THRU 300-EXIT.
064500 200-EXIT.
064600     EXIT.
064700
064800 205-CHECK-AUTHORIZATION.
064900     MOVE "205-CHECK-AUTHORIZATION" TO PARA-NAME.
065000     MOVE "N" TO ACTOR-AUTH-SW.
065100     MOVE TRN-ACTOR-ID TO WS-STAFF-KEY.
065200     PERFORM 310-FIND-STAFF THRU 310-EXIT.
065300     IF ITEM-NOT-FOUND
065400         MOVE "Y" TO ERROR-FOUND-SW
065500         MOVE "NOT-FOUND" TO WS-ERR-CLASS
065600         STRING "NOT-FOUND STAFF " TRN-ACTOR-ID
065700                DELIMITED BY SIZE INTO WS-ERR-MSG
065800         GO TO 205-EXIT.
065900
066000     IF WS-REQ-ROLE = "M"
066100         IF NOT STB-MANAGER(STAFF-IDX)
066200             GO TO 205-DENY.
066300     IF WS-REQ-ROLE = "D"
066400         IF NOT STB-DOCTOR(STAFF-IDX)
066500             GO TO 205-DENY.
066600     IF WS-REQ-ROLE = "N"
066700         IF NOT STB-NURSE(STAFF-IDX)
066800             GO TO 205-DENY.
066900
067000     IF WS-REQ-ROSTER-CHK = "Y"
067100         PERFORM 360-CALL-ROSTERED-AT THRU 360-EXIT
067200         IF NOT ACTOR-IS-ON-DUTY
067300             GO TO 205-DENY.
067400
067500     MOVE "Y" TO ACTOR-AUTH-SW.
067600     GO TO 205-EXIT.
067700
067800 205-DENY.
067900     MOVE "Y" TO ERROR-FOUND-SW.
068000     MOVE "AUTHORIZATION" TO WS-ERR-CLASS.
068100     MOVE "ACTOR NOT AUTHORIZED FOR THIS ACTION" TO WS-ERR-MSG.
068200 205-EXIT.
068300     EXIT.
068400
068500 210-ADD-STAFF.
068600     MOVE "210-ADD-STAFF" TO PARA-NAME.
068700     MOVE "M" TO WS-REQ-ROLE.
068800     MOVE "N" TO WS-REQ-ROSTER-CHK.
068900     PERFORM 205-CHECK-AUTHORIZATION THRU 205-EXIT.
069000     IF NOT ACTOR-AUTHORIZED
069100         GO TO 210-EXIT.
069200
069300     MOVE TRN-AS-STAFF-ID TO WS-STAFF-KEY.
069400     PERFORM 310-FIND-STAFF THRU 310-EXIT.
069500     IF ITEM-NOT-FOUND
069600         ADD 1 TO STAFF-TBL-CNT
069700         SET STAFF-IDX TO STAFF-TBL-CNT.
069800     MOVE TRN-AS-STAFF-ID TO STB-ID(STAFF-IDX).
069900     MOVE TRN-AS-NAME     TO STB-NAME(STAFF-IDX).
070000     MOVE TRN-AS-ROLE     TO STB-ROLE(STAFF-IDX).
070100     MOVE TRN-AS-PASSWORD TO STB-PASSWORD(STAFF-IDX).
070200
070300     MOVE "ADD-STAFF" TO WS-LOG-TYPE.
070400     STRING "ADDED STAFF " TRN-AS-STAFF-ID " ROLE " TRN-AS-ROLE
070500            DELIMITED BY SIZE INTO WS-LOG-DETAILS.
070600     PERFORM 370-WRITE-LOG-ENTRY THRU 370-EXIT.
070700 210-EXIT.
070800     EXIT.
070900
071000 220-MODIFY-PASSWORD.
071100     MOVE "220-MODIFY-PASSWORD" TO PARA-NAME.
071200     MOVE "M" TO WS-REQ-ROLE.
071300     MOVE "N" TO WS-REQ-ROSTER-CHK.
071400     PERFORM 205-CHECK-AUTHORIZATION THRU 205-EXIT.
071500     IF NOT ACTOR-AUTHORIZED
071600         GO TO 220-EXIT.
071700
071800     MOVE TRN-MP-STAFF-ID TO WS-STAFF-KEY.
071900     PERFORM 310-FIND-STAFF THRU 310-EXIT.
072000     IF ITEM-NOT-FOUND
072100         MOVE "Y" TO ERROR-FOUND-SW
072200         MOVE "NOT-FOUND" TO WS-ERR-CLASS
072300         STRING "NOT-FOUND STAFF " TRN-MP-STAFF-ID
072400                DELIMITED BY SIZE INTO WS-ERR-MSG
072500         GO TO 220-EXIT.
072600
072700     MOVE TRN-MP-PASSWORD TO STB-PASSWORD(STAFF-IDX).
072800
072900     MOVE "MODIFY-STAFF-PWD" TO WS-LOG-TYPE.
073000     STRING "PASSWORD CHANGED FOR " TRN-MP-STAFF-ID
073100            DELIMITED BY SIZE INTO WS-LOG-DETAILS.
073200     PERFORM 370-WRITE-LOG-ENTRY THRU 370-EXIT.
073300 220-EXIT.
073400     EXIT.
073500
073600 230-ALLOCATE-SHIFT.
073700     MOVE "230-ALLOCATE-SHIFT" TO PARA-NAME.
073800     MOVE "M" TO WS-REQ-ROLE.
073900     MOVE "N" TO WS-REQ-ROSTER-CHK.
074000     PERFORM 205-CHECK-AUTHORIZATION THRU 205-EXIT.
074100     IF NOT ACTOR-AUTHORIZED
074200         GO TO 230-EXIT.
074300
074400     MOVE TRN-SH-STAFF-ID TO WS-STAFF-KEY.
074500     PERFORM 310-FIND-STAFF THRU 310-EXIT.
074600     IF ITEM-NOT-FOUND
074700         MOVE "Y" TO ERROR-FOUND-SW
074800         MOVE "NOT-FOUND" TO WS-ERR-CLASS
074900         STRING "NOT-FOUND STAFF " TRN-SH-STAFF-ID
075000                DELIMITED BY SIZE INTO WS-ERR-MSG
075100         GO TO 230-EXIT.
075200
075300     MOVE WS-STAFF-KEY   TO WS-GRANT-STAFF-KEY.
075400     MOVE TRN-SH-DATE    TO WS-SHIFT-DATE.
075500     MOVE TRN-SH-SHIFT   TO WS-GRANT-SHIFT.
075600     MOVE STB-ROLE(STAFF-IDX) TO WS-GRANT-ROLE.
075700     PERFORM 232-DO-ALLOCATE-SHIFT THRU 232-EXIT.
075800 230-EXIT.
075900     EXIT.
076000
076100*    230 SHARES ITS APPLY LOGIC WITH THE ADD-HALF OF 235
076200*    MODIFY-SHIFT - SET WS-GRANT-STAFF-KEY/SHIFT-DATE/GRANT-SHIFT/
076300*    GRANT-ROLE AND STAFF-IDX BEFORE PERFORMING 232
076400 232-DO-ALLOCATE-SHIFT.
076500     PERFORM 340-EXTRACT-ROSTER-SHIFTS THRU 340-EXIT.
076600
076700     MOVE "N" TO WS-ALREADY-HELD-SW.
076800     IF RC-SHIFT-1 = WS-GRANT-SHIFT OR RC-SHIFT-2 = WS-GRANT-SHIFT
076900         MOVE "Y" TO WS-ALREADY-HELD-SW.
077000
077100     MOVE "A" TO RC-ACTION.
077200     MOVE WS-GRANT-ROLE  TO RC-ROLE.
077300     MOVE WS-GRANT-SHIFT TO RC-TARGET-SHIFT.
077400     CALL 'ROSTCALC' USING ROSTCALC-REC, RC-RETURN-CD.
077500
077600     IF RC-IS-OVER-CAP
077700         MOVE "Y" TO ERROR-FOUND-SW
077800         MOVE "ROSTER" TO WS-ERR-CLASS
077900         IF WS-GRANT-ROLE = "N"
078000             STRING "NURSE EXCEEDS 8H ON " WS-SHIFT-DATE
078100                    DELIMITED BY SIZE INTO WS-ERR-MSG
078200         ELSE
078300             STRING "DOCTOR EXCEEDS 1H ON " WS-SHIFT-DATE
078400                    DELIMITED BY SIZE INTO WS-ERR-MSG
078500         GO TO 232-EXIT.
078600
078700     IF NOT SHIFT-ALREADY-HELD
078800         ADD 1 TO ROSTER-TBL-CNT
078900         MOVE WS-GRANT-STAFF-KEY TO
079000              ROB-STAFF-ID(ROSTER-TBL-CNT)
079100         MOVE WS-SHIFT-DATE      TO ROB-DATE(ROSTER-TBL-CNT)
079200         MOVE WS-GRANT-SHIFT     TO ROB-SHIFT(ROSTER-TBL-CNT).
079300
079400     MOVE "ALLOCATE-SHIFT" TO WS-LOG-TYPE.
079500     STRING "SHIFT " WS-GRANT-SHIFT " ON " WS-SHIFT-DATE
079600            " FOR " WS-GRANT-STAFF-KEY
079700            DELIMITED BY SIZE INTO WS-LOG-DETAILS.
079800     MOVE TRN-ACTOR-ID TO LW-STAFF-ID-HOLD.
079900     PERFORM 371-WRITE-LOG-AS-ACTOR THRU 371-EXIT.
080000 232-EXIT.
080100     EXIT.
080200
080300 235-MODIFY-SHIFT.
080400     MOVE "235-MODIFY-SHIFT" TO PARA-NAME.
080500     MOVE "M" TO WS-REQ-ROLE.
080600     MOVE "N" TO WS-REQ-ROSTER-CHK.
080700     PERFORM 205-CHECK-AUTHORIZATION THRU 205-EXIT.
080800     IF NOT ACTOR-AUTHORIZED
080900         GO TO 235-EXIT.
081000
081100     MOVE TRN-MS-STAFF-ID TO WS-STAFF-KEY.
081200     PERFORM 310-FIND-STAFF THRU 310-EXIT.
081300     IF ITEM-NOT-FOUND
081400         MOVE "Y" TO ERROR-FOUND-SW
081500         MOVE "NOT-FOUND" TO WS-ERR-CLASS
081600         STRING "NOT-FOUND STAFF " TRN-MS-STAFF-ID
081700                DELIMITED BY SIZE INTO WS-ERR-MSG
081800         GO TO 235-EXIT.
081900
082000     IF TRN-MS-REMOVE-SHIFT NOT = SPACES
082100         MOVE TRN-MS-DATE TO WS-SHIFT-DATE
082200         PERFORM 345-REMOVE-ROSTER-SHIFT THRU 345-EXIT.
082300
082400     IF TRN-MS-ADD-SHIFT NOT = SPACES
082500         MOVE WS-STAFF-KEY   TO WS-GRANT-STAFF-KEY
082600         MOVE TRN-MS-DATE    TO WS-SHIFT-DATE
082700         MOVE TRN-MS-ADD-SHIFT TO WS-GRANT-SHIFT
082800         MOVE STB-ROLE(STAFF-IDX) TO WS-GRANT-ROLE
082900         PERFORM 232-DO-ALLOCATE-SHIFT THRU 232-EXIT
083000         IF RECORD-ERROR-FOUND
083100             GO TO 235-EXIT.
083200
083300     MOVE "MODIFY-SHIFT" TO WS-LOG-TYPE.
083400     STRING "SHIFT MODIFIED FOR " TRN-MS-STAFF-ID " ON "
083500            TRN-MS-DATE DELIMITED BY SIZE INTO WS-LOG-DETAILS.
083600     PERFORM 370-WRITE-LOG-ENTRY THRU 370-EXIT.
083700 235-EXIT.
083800     EXIT.
083900
084000 240-ADMIT-RESIDENT.
084100     MOVE "240-ADMIT-RESIDENT" TO PARA-NAME.
084200     MOVE "M" TO WS-REQ-ROLE.
084300     MOVE "N" TO WS-REQ-ROSTER-CHK.
084400     PERFORM 205-CHECK-AUTHORIZATION THRU 205-EXIT.
084500     IF NOT ACTOR-AUTHORIZED
084600         GO TO 240-EXIT.
084700
084800     MOVE TRN-AR-BED-ID TO WS-BED-KEY.
084900     PERFORM 320-FIND-BED THRU 320-EXIT.
085000     IF ITEM-NOT-FOUND
085100         MOVE "Y" TO ERROR-FOUND-SW
085200         MOVE "NOT-FOUND" TO WS-ERR-CLASS
085300         STRING "NOT-FOUND BED " TRN-AR-BED-ID
085400                DELIMITED BY SIZE INTO WS-ERR-MSG
085500         GO TO 240-EXIT.
085600
085700     IF NOT BDB-VACANT(BED-IDX)
085800         MOVE "Y" TO ERROR-FOUND-SW
085900         MOVE "ALLOCATION" TO WS-ERR-CLASS
086000         STRING "BED OCCUPIED: " TRN-AR-BED-ID
086100                DELIMITED BY SIZE INTO WS-ERR-MSG
086200         GO TO 240-EXIT.
086300
086400     MOVE TRN-AR-RES-ID TO WS-RES-KEY.
086500     PERFORM 330-FIND-RESIDENT THRU 330-EXIT.
086600     IF ITEM-NOT-FOUND
086700         ADD 1 TO RES-TBL-CNT
086800         SET RES-IDX TO RES-TBL-CNT.
086900     MOVE TRN-AR-RES-ID     TO RSB-ID(RES-IDX).
087000     MOVE TRN-AR-NAME       TO RSB-NAME(RES-IDX).
087100     MOVE TRN-AR-GENDER     TO RSB-GENDER(RES-IDX).
087200     MOVE TRN-AR-BED-ID     TO RSB-BED-ID(RES-IDX).
087300
087400     MOVE "O" TO BO-ACTION.
087500     MOVE BDB-RESIDENT(BED-IDX) TO BO-CURR-RESIDENT.
087600     MOVE BDB-GENDER(BED-IDX)   TO BO-CURR-GENDER.
087700     MOVE TRN-AR-RES-ID         TO BO-NEW-RESIDENT.
087800     MOVE TRN-AR-GENDER         TO BO-NEW-GENDER.
087900     CALL 'BEDOCCP' USING BEDOCCP-REC, BO-RETURN-CD.
088000     MOVE BO-OUT-RESIDENT TO BDB-RESIDENT(BED-IDX).
088100     MOVE BO-OUT-GENDER   TO BDB-GENDER(BED-IDX).
088200
088300     ADD 1 TO RES-ADMITTED-CNT.
088400     MOVE "ADD-RESIDENT" TO WS-LOG-TYPE.
088500     STRING "RES " TRN-AR-RES-ID " BED " TRN-AR-BED-ID
088600            DELIMITED BY SIZE INTO WS-LOG-DETAILS.
088700     PERFORM 370-WRITE-LOG-ENTRY THRU 370-EXIT.
088800 240-EXIT.
088900     EXIT.
089000
089100 250-MOVE-RESIDENT.
089200     MOVE "250-MOVE-RESIDENT" TO PARA-NAME.
089300     MOVE "N" TO WS-REQ-ROLE.
089400     MOVE "Y" TO WS-REQ-ROSTER-CHK.
089500     PERFORM 205-CHECK-AUTHORIZATION THRU 205-EXIT.
089600     IF NOT ACTOR-AUTHORIZED
089700         GO TO 250-EXIT.
089800
089900     MOVE TRN-MV-FROM-BED TO WS-BED-KEY.
090000     PERFORM 320-FIND-BED THRU 320-EXIT.
090100     IF ITEM-NOT-FOUND
090200         MOVE "Y" TO ERROR-FOUND-SW
090300         MOVE "NOT-FOUND" TO WS-ERR-CLASS
090400         STRING "NOT-FOUND BED " TRN-MV-FROM-BED
090500                DELIMITED BY SIZE INTO WS-ERR-MSG
090600         GO TO 250-EXIT.
090700     SET WS-FROM-BED-IDX TO BED-IDX.
090800
090900     MOVE TRN-MV-TO-BED TO WS-BED-KEY.
091000     PERFORM 320-FIND-BED THRU 320-EXIT.
091100     IF ITEM-NOT-FOUND
091200         MOVE "Y" TO ERROR-FOUND-SW
091300         MOVE "NOT-FOUND" TO WS-ERR-CLASS
091400         STRING "NOT-FOUND BED " TRN-MV-TO-BED
091500                DELIMITED BY SIZE INTO WS-ERR-MSG
091600         GO TO 250-EXIT.
091700     SET WS-TO-BED-IDX TO BED-IDX.
091800
091900     IF BDB-VACANT(WS-FROM-BED-IDX)
092000         MOVE "Y" TO ERROR-FOUND-SW
092100         MOVE "ALLOCATION" TO WS-ERR-CLASS
092200         MOVE "SOURCE BED EMPTY" TO WS-ERR-MSG
092300         GO TO 250-EXIT.
092400
092500     IF NOT BDB-VACANT(WS-TO-BED-IDX)
092600         MOVE "Y" TO ERROR-FOUND-SW
092700         MOVE "ALLOCATION" TO WS-ERR-CLASS
092800         MOVE "TARGET BED OCCUPIED" TO WS-ERR-MSG
092900         GO TO 250-EXIT.
093000
093100     MOVE BDB-RESIDENT(WS-FROM-BED-IDX) TO WS-RES-KEY.
093200     PERFORM 330-FIND-RESIDENT THRU 330-EXIT.
093300     IF ITEM-NOT-FOUND
093400         MOVE "Y" TO ERROR-FOUND-SW
093500         MOVE "NOT-FOUND" TO WS-ERR-CLASS
093600         STRING "NOT-FOUND RESIDENT " WS-RES-KEY
093700                DELIMITED BY SIZE INTO WS-ERR-MSG
093800         GO TO 250-EXIT.
093900
094000     MOVE "V" TO BO-ACTION.
094100     MOVE BDB-RESIDENT(WS-FROM-BED-IDX) TO BO-CURR-RESIDENT.
094200     MOVE BDB-GENDER(WS-FROM-BED-IDX)   TO BO-CURR-GENDER.
094300     CALL 'BEDOCCP' USING BEDOCCP-REC, BO-RETURN-CD.
094400     MOVE BO-OUT-RESIDENT TO BDB-RESIDENT(WS-FROM-BED-IDX).
094500     MOVE BO-OUT-GENDER   TO BDB-GENDER(WS-FROM-BED-IDX).
094600
094700     MOVE "O" TO BO-ACTION.
094800     MOVE BDB-RESIDENT(WS-TO-BED-IDX) TO BO-CURR-RESIDENT.
094900     MOVE BDB-GENDER(WS-TO-BED-IDX)   TO BO-CURR-GENDER.
095000     MOVE RSB-ID(RES-IDX)             TO BO-NEW-RESIDENT.
095100     MOVE RSB-GENDER(RES-IDX)         TO BO-NEW-GENDER.
095200     CALL 'BEDOCCP' USING BEDOCCP-REC, BO-RETURN-CD.
095300     MOVE BO-OUT-RESIDENT TO BDB-RESIDENT(WS-TO-BED-IDX).
095400     MOVE BO-OUT-GENDER   TO BDB-GENDER(WS-TO-BED-IDX).
095500
095600     MOVE TRN-MV-TO-BED TO RSB-BED-ID(RES-IDX).
095700
095800     ADD 1 TO MOVES-CNT.
095900     MOVE "MOVE-RESIDENT" TO WS-LOG-TYPE.
096000     STRING RSB-ID(RES-IDX) " FROM " TRN-MV-FROM-BED
096100            " TO " TRN-MV-TO-BED
096200            DELIMITED BY SIZE INTO WS-LOG-DETAILS.
096300     PERFORM 370-WRITE-LOG-ENTRY THRU 370-EXIT.
096400 250-EXIT.
096500     EXIT.
096600
096700 260-ATTACH-PRESCRIPTION.
096800     MOVE "260-ATTACH-PRESCRIPTION" TO PARA-NAME.
096900     MOVE "D" TO WS-REQ-ROLE.
097000     MOVE "Y" TO WS-REQ-ROSTER-CHK.
097100     PERFORM 205-CHECK-AUTHORIZATION THRU 205-EXIT.
097200     IF NOT ACTOR-AUTHORIZED
097300         GO TO 260-EXIT.
097400
097500     MOVE TRN-PR-BED-ID TO WS-BED-KEY.
097600     PERFORM 320-FIND-BED THRU 320-EXIT.
097700     IF ITEM-NOT-FOUND OR BDB-VACANT(BED-IDX)
097800         MOVE "Y" TO ERROR-FOUND-SW
097900         MOVE "NOT-FOUND" TO WS-ERR-CLASS
098000         MOVE "NO RESIDENT IN BED" TO WS-ERR-MSG
098100         GO TO 260-EXIT.
098200
098300     MOVE BDB-RESIDENT(BED-IDX) TO WS-RES-KEY.
098400     PERFORM 330-FIND-RESIDENT THRU 330-EXIT.
098500     IF ITEM-NOT-FOUND
098600         MOVE "Y" TO ERROR-FOUND-SW
098700         MOVE "NOT-FOUND" TO WS-ERR-CLASS
098800         STRING "NOT-FOUND RESIDENT " WS-RES-KEY
098900                DELIMITED BY SIZE INTO WS-ERR-MSG
099000         GO TO 260-EXIT.
099100
099200     PERFORM 265-NEXT-PRESC-ID THRU 265-EXIT.
099300
099400     INITIALIZE WS-PRESC-REC.
099500     MOVE WS-PRESC-ID-GEN    TO PRE-ID.
099600     MOVE WS-RES-KEY         TO PRE-RES-ID.
099700     MOVE TRN-ACTOR-ID       TO PRE-DOC-ID.
099800     MOVE TRN-PR-ORDER-CNT   TO PRE-ORDER-CNT.
099900     MOVE TRN-PR-DRUG        TO ORD-DRUG(1).
100000     MOVE TRN-PR-DOSE        TO ORD-DOSE(1).
100100     MOVE TRN-PR-UNIT        TO ORD-UNIT(1).
100200     MOVE TRN-PR-SCHEDULE    TO ORD-SCHEDULE(1).
100300     MOVE SPACES             TO ORD-NOTES(1).
100400     WRITE PRSFILE-REC FROM WS-PRESC-REC.
100500
100600     ADD 1 TO PRESC-CREATED-CNT.
100700     MOVE "ADD-PRESCRIPTION" TO WS-LOG-TYPE.
100800     STRING "RX " WS-PRESC-ID-GEN " RES " WS-RES-KEY
100900            " ORD " TRN-PR-ORDER-CNT
101000            DELIMITED BY SIZE INTO WS-LOG-DETAILS.
101100     PERFORM 370-WRITE-LOG-ENTRY THRU 370-EXIT.
101200 260-EXIT.
101300     EXIT.
101400
101500 265-NEXT-PRESC-ID.
101600     MOVE NEXT-PRESC-SEQ TO WS-PRESC-SEQ-O.
101700     STRING "P-" WS-PRESC-SEQ-O DELIMITED BY SIZE
101800            INTO WS-PRESC-ID-GEN.
101900     ADD 1 TO NEXT-PRESC-SEQ.
102000 265-EXIT.
102100     EXIT.
102200
102300 270-ADMINISTER.
102400     MOVE "270-ADMINISTER" TO PARA-NAME.
102500     MOVE "N" TO WS-REQ-ROLE.
102600     MOVE "Y" TO WS-REQ-ROSTER-CHK.
102700     PERFORM 205-CHECK-AUTHORIZATION THRU 205-EXIT.
102800     IF NOT ACTOR-AUTHORIZED
102900         GO TO 270-EXIT.
103000
103100     MOVE TRN-AD-BED-ID TO WS-BED-KEY.
103200     PERFORM 320-FIND-BED THRU 320-EXIT.
103300     IF ITEM-NOT-FOUND OR BDB-VACANT(BED-IDX)
103400         MOVE "Y" TO ERROR-FOUND-SW
103500         MOVE "NOT-FOUND" TO WS-ERR-CLASS
103600         MOVE "NO RESIDENT IN BED" TO WS-ERR-MSG
103700         GO TO 270-EXIT.
103800
103900     MOVE BDB-RESIDENT(BED-IDX) TO WS-RES-KEY.
104000     PERFORM 330-FIND-RESIDENT THRU 330-EXIT.
104100     IF ITEM-NOT-FOUND
104200         MOVE "Y" TO ERROR-FOUND-SW
104300         MOVE "NOT-FOUND" TO WS-ERR-CLASS
104400         STRING "NOT-FOUND RESIDENT " WS-RES-KEY
104500                DELIMITED BY SIZE INTO WS-ERR-MSG
104600         GO TO 270-EXIT.
104700
104800     INITIALIZE WS-ADMIN-REC.
104900     MOVE WS-RES-KEY      TO ADM-RES-ID.
105000     MOVE TRN-AD-DRUG     TO ADM-DRUG.
105100     MOVE TRN-AD-DOSE     TO ADM-DOSE.
105200     MOVE TRN-AD-UNIT     TO ADM-UNIT.
105300     MOVE TRN-DATE        TO ADM-DATE.
105400     MOVE TRN-TIME        TO ADM-TIME.
105500     MOVE TRN-ACTOR-ID    TO ADM-NURSE-ID.
105600     MOVE TRN-AD-NOTES    TO ADM-NOTES.
105700     WRITE ADMFILE-REC FROM WS-ADMIN-REC.
105800
105900     ADD 1 TO ADMINISTRATIONS-CNT.
106000     MOVE "ADMINISTER" TO WS-LOG-TYPE.
106100     STRING WS-RES-KEY " " TRN-AD-DRUG " "
106200            TRN-AD-DOSE TRN-AD-UNIT
106300            DELIMITED BY SIZE INTO WS-LOG-DETAILS.
106400     PERFORM 370-WRITE-LOG-ENTRY THRU 370-EXIT.
106500 270-EXIT.
106600     EXIT.
106700
106800 280-CHECK-RESIDENT.
106900     MOVE "280-CHECK-RESIDENT" TO PARA-NAME.
107000     MOVE TRN-CK-BED-ID TO WS-BED-KEY.
107100     PERFORM 320-FIND-BED THRU 320-EXIT.
107200     IF ITEM-NOT-FOUND
107300         MOVE "Y" TO ERROR-FOUND-SW
107400         MOVE "NOT-FOUND" TO WS-ERR-CLASS
107500         STRING "NOT-FOUND BED " TRN-CK-BED-ID
107600                DELIMITED BY SIZE INTO WS-ERR-MSG
107700         GO TO 280-EXIT.
107800
107900     IF BDB-VACANT(BED-IDX)
108000         MOVE "Y" TO ERROR-FOUND-SW
108100         MOVE "NOT-FOUND" TO WS-ERR-CLASS
108200         MOVE "NO RESIDENT IN BED" TO WS-ERR-MSG
108300         GO TO 280-EXIT.
108400
108500     MOVE BDB-RESIDENT(BED-IDX) TO WS-RES-KEY.
108600     PERFORM 330-FIND-RESIDENT THRU 330-EXIT.
108700     IF ITEM-NOT-FOUND
108800         MOVE "Y" TO ERROR-FOUND-SW
108900         MOVE "NOT-FOUND" TO WS-ERR-CLASS
109000         STRING "NOT-FOUND RESIDENT " WS-RES-KEY
109100                DELIMITED BY SIZE INTO WS-ERR-MSG
109200         GO TO 280-EXIT.
109300
109400     STRING RSB-ID(RES-IDX) " " RSB-NAME(RES-IDX) " "
109500            RSB-GENDER(RES-IDX)
109600            DELIMITED BY SIZE INTO WS-CK-DETAIL-MSG.
109700 280-EXIT.
109800     EXIT.
109900
110000 300-WRITE-RESULT-LINE.
110100     MOVE "300-WRITE-RESULT-LINE" TO PARA-NAME.
110200     INITIALIZE WS-RESULT-LINE.
110300     MOVE TRANS-READ-CNT TO RL-SEQ-O.
110400     MOVE TRN-TYPE       TO RL-TYPE-O.
110500
110600     IF RECORD-ERROR-FOUND
110700         GO TO 300-REJECTED.
110800
110900     ADD 1 TO TRANS-ACCEPTED-CNT.
111000     MOVE "ACCEPTED" TO RL-STATUS-O.
111100     IF TRN-ATTACH-PRESC
111200         MOVE WS-PRESC-ID-GEN TO RL-PRESC-ID-O
111300         GO TO 300-WRITE-IT.
111400     IF TRN-CHECK-RESIDENT
111500         MOVE WS-CK-DETAIL-MSG TO RL-MESSAGE-O.
111600     GO TO 300-WRITE-IT.
111700
111800 300-REJECTED.
111900     ADD 1 TO TRANS-REJECTED-CNT.
112000     MOVE "REJECTED" TO RL-STATUS-O.
112100     MOVE WS-ERR-CLASS TO RL-CLASS-O.
112200     MOVE WS-ERR-MSG   TO RL-MESSAGE-O.
112300     IF WS-ERR-CLASS = "AUTHORIZATION"
112400         ADD 1 TO REJ-AUTH-CNT
112500         GO TO 300-WRITE-IT.
112600     IF WS-ERR-CLASS = "ROSTER"
112700         ADD 1 TO REJ-ROSTER-CNT
112800         GO TO 300-WRITE-IT.
112900     IF WS-ERR-CLASS = "ALLOCATION"
113000         ADD 1 TO REJ-ALLOC-CNT
113100         GO TO 300-WRITE-IT.
113200     ADD 1 TO REJ-NOTFOUND-CNT.
113300
113400 300-WRITE-IT.
113500     WRITE RPTFILE-REC FROM WS-RESULT-LINE.
113600 300-EXIT.
113700     EXIT.
113800
113900 310-FIND-STAFF.
114000     MOVE "N" TO TABLE-FOUND-SW.
114100     SET STAFF-IDX TO 1.
114200 310-LOOP.
114300     IF STAFF-IDX > STAFF-TBL-CNT
114400         GO TO 310-EXIT.
114500     IF STB-ID(STAFF-IDX) = WS-STAFF-KEY
114600         MOVE "Y" TO TABLE-FOUND-SW
114700         GO TO 310-EXIT.
114800     SET STAFF-IDX UP BY 1.
114900     GO TO 310-LOOP.
115000 310-EXIT.
115100     EXIT.
115200
115300 320-FIND-BED.
115400     MOVE "N" TO TABLE-FOUND-SW.
115500     SET BED-IDX TO 1.
115600 320-LOOP.
115700     IF BED-IDX > BED-TBL-CNT
115800         GO TO 320-EXIT.
115900     IF BDB-ID(BED-IDX) = WS-BED-KEY
116000         MOVE "Y" TO TABLE-FOUND-SW
116100         GO TO 320-EXIT.
116200     SET BED-IDX UP BY 1.
116300     GO TO 320-LOOP.
116400 320-EXIT.
116500     EXIT.
116600
116700 330-FIND-RESIDENT.
116800     MOVE "N" TO TABLE-FOUND-SW.
116900     SET RES-IDX TO 1.
117000 330-LOOP.
117100     IF RES-IDX > RES-TBL-CNT
117200         GO TO 330-EXIT.
117300     IF RSB-ID(RES-IDX) = WS-RES-KEY
117400         MOVE "Y" TO TABLE-FOUND-SW
117500         GO TO 330-EXIT.
117600     SET RES-IDX UP BY 1.
117700     GO TO 330-LOOP.
117800 330-EXIT.
117900     EXIT.
118000
118100*    SCANS WS-ROSTER-TABLE FOR UP TO TWO ROWS HELD BY
118200*    WS-GRANT-STAFF-KEY ON WS-SHIFT-DATE; LOADS THEM INTO
118300*    RC-SHIFT-1/RC-SHIFT-2 (SPACES IF A SLOT IS UNUSED) FOR
118400*    ROSTCALC - A NURSE HOLDS AT MOST AM+PM, A DOCTOR AT MOST DR
118500 340-EXTRACT-ROSTER-SHIFTS.
118600     MOVE "340-EXTRACT-ROSTER-SHIFTS" TO PARA-NAME.
118700     MOVE SPACES TO RC-SHIFT-1, RC-SHIFT-2.
118800     SET ROSTER-IDX TO 1.
118900 340-LOOP.
119000     IF ROSTER-IDX > ROSTER-TBL-CNT
119100         GO TO 340-EXIT.
119200     IF ROB-STAFF-ID(ROSTER-IDX) = WS-GRANT-STAFF-KEY
119300        AND ROB-DATE(ROSTER-IDX) = WS-SHIFT-DATE
119400         IF RC-SHIFT-1 = SPACES
119500             MOVE ROB-SHIFT(ROSTER-IDX) TO RC-SHIFT-1
119600         ELSE
119700             MOVE ROB-SHIFT(ROSTER-IDX) TO RC-SHIFT-2.
119800     SET ROSTER-IDX UP BY 1.
119900     GO TO 340-LOOP.
120000 340-EXIT.
120100     EXIT.
120200
120300*    DELETES THE ROSTER-TABLE ROW (IF ANY) FOR TRN-MS-STAFF-ID /
120400*    WS-SHIFT-DATE / TRN-MS-REMOVE-SHIFT, SILENTLY IGNORING A
120500*    MISS, BY COMPACTING THE TABLE OVER THE REMOVED ROW
120600 345-REMOVE-ROSTER-SHIFT.
120700     MOVE "345-REMOVE-ROSTER-SHIFT" TO PARA-NAME.
120800     SET ROSTER-IDX TO 1.
120900 345-LOOP.
121000     IF ROSTER-IDX > ROSTER-TBL-CNT
121100         GO TO 345-EXIT.
121200     IF ROB-STAFF-ID(ROSTER-IDX) = WS-STAFF-KEY
121300        AND ROB-DATE(ROSTER-IDX) = WS-SHIFT-DATE
121400        AND ROB-SHIFT(ROSTER-IDX) = TRN-MS-REMOVE-SHIFT
121500         PERFORM 346-COMPACT-ROSTER-TABLE THRU 346-EXIT
121600         GO TO 345-EXIT.
121700     SET ROSTER-IDX UP BY 1.
121800     GO TO 345-LOOP.
121900 345-EXIT.
122000     EXIT.
122100
122200 346-COMPACT-ROSTER-TABLE.
122300     MOVE ROSTER-IDX TO WS-SUB.
122400 346-LOOP.
122500     IF WS-SUB NOT < ROSTER-TBL-CNT
122600         GO TO 346-DONE.
122700     MOVE ROSTER-TBL-ENTRY(WS-SUB + 1) TO ROSTER-TBL-ENTRY(WS-SUB).
122800     ADD 1 TO WS-SUB.
122900     GO TO 346-LOOP.
123000 346-DONE.
123100     SUBTRACT 1 FROM ROSTER-TBL-CNT.
123200 346-EXIT.
123300     EXIT.
123400
123500 360-CALL-ROSTERED-AT.
123600     MOVE "360-CALL-ROSTERED-AT" TO PARA-NAME.
123700     MOVE "N" TO ON-DUTY-SW.
123800     MOVE WS-STAFF-KEY TO WS-GRANT-STAFF-KEY.
123900     MOVE TRN-DATE     TO WS-SHIFT-DATE.
124000     PERFORM 340-EXTRACT-ROSTER-SHIFTS THRU 340-EXIT.
124100     MOVE "O" TO RC-ACTION.
124200     MOVE TRN-TIME TO RC-CHECK-TIME.
124300     CALL 'ROSTCALC' USING ROSTCALC-REC, RC-RETURN-CD.
124400     IF RC-IS-ON-DUTY
124500         MOVE "Y" TO ON-DUTY-SW.
124600 360-EXIT.
124700     EXIT.
124800
124900 370-WRITE-LOG-ENTRY.
125000     MOVE "370-WRITE-LOG-ENTRY" TO PARA-NAME.
125100     MOVE "W"              TO LW-ACTION.
125200     MOVE TRN-DATE         TO LW-DATE.
125300     MOVE TRN-TIME         TO LW-TIME.
125400     MOVE TRN-ACTOR-ID     TO LW-STAFF-ID.
125500     MOVE WS-LOG-TYPE      TO LW-TYPE.
125600     MOVE WS-LOG-DETAILS   TO LW-DETAILS.
125700     CALL 'LOGWRT' USING LOGWRT-REC, LW-RETURN-CD.
125800 370-EXIT.
125900     EXIT.
126000
126100*    SAME AS 370 BUT THE ACTING STAFF-ID COMES FROM
126200*    LW-STAFF-ID-HOLD - USED BY 232 WHEN CALLED FROM 235 WHERE
126300*    THE ACTOR IS STILL TRN-ACTOR-ID BUT THE TARGET STAFF MAY
126400*    DIFFER FROM THE ACTOR
126500 371-WRITE-LOG-AS-ACTOR.
126600     MOVE "371-WRITE-LOG-AS-ACTOR" TO PARA-NAME.
126700     MOVE "W"              TO LW-ACTION.
126800     MOVE TRN-DATE         TO LW-DATE.
126900     MOVE TRN-TIME         TO LW-TIME.
127000     MOVE LW-STAFF-ID-HOLD TO LW-STAFF-ID.
127100     MOVE WS-LOG-TYPE      TO LW-TYPE.
127200     MOVE WS-LOG-DETAILS   TO LW-DETAILS.
127300     CALL 'LOGWRT' USING LOGWRT-REC, LW-RETURN-CD.
127400 371-EXIT.
127500     EXIT.
127600
127700 800-OPEN-FILES.
127800     MOVE "800-OPEN-FILES" TO PARA-NAME.
127900     OPEN INPUT  TRNFILE, STFFILE, ROSFILE, WRDFILE, RMFILE,
128000                 BEDFILE, RESFILE.
128100     OPEN OUTPUT PRSFILE, ADMFILE, RPTFILE, CTLTOTS, SYSOUT.
128200 800-EXIT.
128300     EXIT.
128400
128500 850-CLOSE-FILES.
128600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
128700     CLOSE TRNFILE, STFFILE, ROSFILE, WRDFILE, RMFILE,
128800           BEDFILE, RESFILE,
128900           PRSFILE, ADMFILE, RPTFILE, CTLTOTS, SYSOUT.
129000 850-EXIT.
129100     EXIT.
129200
129300 900-READ-TRANFILE.
129400     MOVE "900-READ-TRANFILE" TO PARA-NAME.
129500     READ TRNFILE INTO TRAN-REC
129600         AT END MOVE "N" TO MORE-DATA-SW
129700         GO TO 900-EXIT
129800     END-READ.
129900     ADD 1 TO TRANS-READ-CNT.
130000 900-EXIT.
130100     EXIT.
130200
130300 999-CLEANUP.
130400     MOVE "999-CLEANUP" TO PARA-NAME.
130500     MOVE "C" TO LW-ACTION.
130600     CALL 'LOGWRT' USING LOGWRT-REC, LW-RETURN-CD.
130700
130800     PERFORM 910-REWRITE-STAFF-MASTER THRU 910-EXIT.
130900     PERFORM 920-REWRITE-ROSTER-MASTER THRU 920-EXIT.
131000     PERFORM 930-REWRITE-BED-MASTER THRU 930-EXIT.
131100     PERFORM 940-REWRITE-RESIDENT-MASTER THRU 940-EXIT.
131200
131300     MOVE TRANS-READ-CNT     TO CTL-TRANS-READ.
131400     MOVE TRANS-ACCEPTED-CNT TO CTL-TRANS-ACCEPTED.
131500     MOVE TRANS-REJECTED-CNT TO CTL-TRANS-REJECTED.
131600     MOVE REJ-AUTH-CNT       TO CTL-REJ-AUTH.
131700     MOVE REJ-ROSTER-CNT     TO CTL-REJ-ROSTER.
131800     MOVE REJ-ALLOC-CNT      TO CTL-REJ-ALLOC.
131900     MOVE REJ-NOTFOUND-CNT   TO CTL-REJ-NOTFOUND.
132000     MOVE RES-ADMITTED-CNT   TO CTL-RES-ADMITTED.
132100     MOVE MOVES-CNT          TO CTL-MOVES.
132200     MOVE PRESC-CREATED-CNT  TO CTL-PRESC-CREATED.
132300     MOVE ADMINISTRATIONS-CNT TO CTL-ADMINISTRATIONS.
132400     WRITE CTLTOTS-REC.
132500
132600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
132700
132800     DISPLAY "** TRANSACTIONS READ     **".
132900     DISPLAY TRANS-READ-CNT.
133000     DISPLAY "** TRANSACTIONS ACCEPTED **".
133100     DISPLAY TRANS-ACCEPTED-CNT.
133200     DISPLAY "** TRANSACTIONS REJECTED **".
133300     DISPLAY TRANS-REJECTED-CNT.
133400     DISPLAY "******** NORMAL END OF JOB CAREEDIT ********".
133500 999-EXIT.
133600     EXIT.
133700
133800 910-REWRITE-STAFF-MASTER.
133900     MOVE 1 TO WS-SUB.
134000 910-LOOP.
134100     IF WS-SUB > STAFF-TBL-CNT
134200         GO TO 910-EXIT.
134300     WRITE STFFILE-REC FROM STAFF-TBL-ENTRY(WS-SUB).
134400     ADD 1 TO WS-SUB.
134500     GO TO 910-LOOP.
134600 910-EXIT.
134700     EXIT.
134800
134900 920-REWRITE-ROSTER-MASTER.
135000     MOVE 1 TO WS-SUB.
135100 920-LOOP.
135200     IF WS-SUB > ROSTER-TBL-CNT
135300         GO TO 920-EXIT.
135400     WRITE ROSFILE-REC FROM ROSTER-TBL-ENTRY(WS-SUB).
135500     ADD 1 TO WS-SUB.
135600     GO TO 920-LOOP.
135700 920-EXIT.
135800     EXIT.
135900
136000 930-REWRITE-BED-MASTER.
136100     MOVE 1 TO WS-SUB.
136200 930-LOOP.
136300     IF WS-SUB > BED-TBL-CNT
136400         GO TO 930-EXIT.
136500     WRITE BEDFILE-REC FROM BED-TBL-ENTRY(WS-SUB).
136600     ADD 1 TO WS-SUB.
136700     GO TO 930-LOOP.
136800 930-EXIT.
136900     EXIT.
137000
137100 940-REWRITE-RESIDENT-MASTER.
137200     MOVE 1 TO WS-SUB.
137300 940-LOOP.
137400     IF WS-SUB > RES-TBL-CNT
137500         GO TO 940-EXIT.
137600     WRITE RESFILE-REC FROM RES-TBL-ENTRY(WS-SUB).
137700     ADD 1 TO WS-SUB.
137800     GO TO 940-LOOP.
137900 940-EXIT.
138000     EXIT.
138100
138200 1000-ABEND-RTN.
138300     WRITE SYSOUT-REC FROM ABEND-REC.
138400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
138500     DISPLAY "*** ABNORMAL END OF JOB - CAREEDIT ***" UPON CONSOLE.
138600     DIVIDE ZERO-VAL INTO ONE-VAL.
