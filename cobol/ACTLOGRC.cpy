000100******************************************************************
000200* COPYBOOK  ACTLOGRC                                             *
000300* ACTION-LOG RECORD (ACTLOG) - ONE ROW PER ACCEPTED              *
000400* TRANSACTION, WRITTEN BY LOGWRT ON THE ACCEPT PATH ONLY.        *
000500* LOG-TYPE CARRIES A SHORT MNEMONIC ("ADD-STAFF", "ADMIT-RES",   *
000600* ETC) AND LOG-DETAILS A FREE-FORM ONE-LINE NARRATIVE FOR THE    *
000700* LISTING.                                                       *
000800*                                                                *
000900* HIST:  89-06-14 JS   ORIGINAL LAYOUT FOR AUDIT-TRAIL PROJECT   *
001000*        98-07-09 JS   Y2K - LOG-DATE WIDENED 9(6) TO 9(8)       *
001100******************************************************************
001200 01  LOG-REC.
001300     05  LOG-DATE                   PIC 9(08).
001400     05  LOG-TIME                   PIC 9(04).
001500     05  LOG-STAFF-ID               PIC X(08).
001600     05  LOG-TYPE                   PIC X(16).
001700     05  LOG-DETAILS                PIC X(40).
