000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ROSTCALC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 91/02/03.
000600 DATE-COMPILED. 91/02/03.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED BY CAREEDIT TO KEEP ALL OF THE ROSTER MODULE'S
001300*          ARITHMETIC IN ONE PLACE.  CAREEDIT PASSES THE STAFF
001400*          MEMBER'S CURRENT SHIFT-SET FOR THE DATE (UP TO TWO
001500*          ROWS - RC-SHIFT-1/RC-SHIFT-2, SPACES IF UNUSED) PLUS
001600*          AN ACTION CODE:
001700*
001800*            A = ADD RC-TARGET-SHIFT TO THE SET AND REPORT
001900*                WHETHER THE RESULTING DAILY HOURS EXCEED THE
002000*                ROLE'S CAP (NURSE 8, DOCTOR 1) - CAREEDIT DOES
002100*                NOT ACTUALLY MUTATE THE ROSTER TABLE UNLESS
002200*                RC-OVER-CAP-FLAG COMES BACK "N"
002300*            O = REPORT WHETHER RC-CHECK-TIME FALLS INSIDE THE
002400*                DUTY WINDOW OF ANY SHIFT ALREADY IN THE SET
002500*
002600*          HOURS-ON AND ROSTERED-AT ARE BOTH SET SEMANTICS - A
002700*          SHIFT ALREADY HELD ADDS NO EXTRA HOURS WHEN RE-ADDED.
002800*
002900******************************************************************
003000*  CHANGE LOG
003100*
003200*  91-02-03  JS    ORIGINAL PROGRAM - HOUR-CAP CHECK SPLIT OUT OF
003300*                  DALYEDIT SO PATLIST COULD SHARE IT
003400*  94-11-21  RD    ADDED ON-DUTY-WINDOW CHECK (ACTION "O") FOR THE
003500*                  NEW AR/MV TRANSACTION TYPES
003600*  98-07-09  JS    Y2K REVIEW - NO DATE FIELDS HELD HERE, NO
003700*                  CHANGE REQUIRED, NOTED FOR THE FILE
003800*  07-01-11  JS    RE-REVIEWED AGAINST STATE SURVEY FINDING 07-118
003900*                  (RE-ADDING A HELD SHIFT MUST NOT DOUBLE-COUNT
004000*                  HOURS) - CONFIRMED SET-UNION LOGIC IN 100 OK
004100*  09-03-30  TGD   TICKET CH-4502 - DUTY WINDOWS NOW COMPARED ON
004200*                  THE HOUR ONLY, PER AUDITOR CLARIFICATION
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z".
005100
005200 INPUT-OUTPUT SECTION.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800
005900 01  PARA-NAME                   PIC X(32) VALUE SPACES.
006000
006100* HHMM BREAKDOWN OF THE INCOMING CHECK-TIME - COMPARISON IS ON
006200* THE HOUR ONLY, PER TICKET CH-4502
006300 01  WS-TIME-WORK                PIC 9(04).
006400 01  WS-TIME-WORK-R REDEFINES WS-TIME-WORK.
006500     05  WS-TIME-HH               PIC 9(02).
006600     05  WS-TIME-MM               PIC 9(02).
006700
006800* SHIFT-HOURS LOOKUP - AM/PM NURSE SHIFTS ARE 8 HOURS EACH,
006900* THE DOCTOR'S DR SHIFT IS 1 HOUR
007000 01  WS-SHIFT-HOURS-TABLE.
007100     05  FILLER                  PIC X(04) VALUE "AM08".
007200     05  FILLER                  PIC X(04) VALUE "PM08".
007300     05  FILLER                  PIC X(04) VALUE "DR01".
007400 01  WS-SHIFT-HOURS-R REDEFINES WS-SHIFT-HOURS-TABLE.
007500     05  WS-SH-ENTRY OCCURS 3 TIMES INDEXED BY WS-SH-IDX.
007600         10  WS-SH-CODE           PIC X(02).
007700         10  WS-SH-HOURS          PIC 9(02).
007800
007900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
008000     05  WS-HOURS-TOTAL           PIC 9(02) COMP.
008100     05  WS-HOURS-CAP             PIC 9(02) COMP.
008200
008300 01  FLAGS-AND-SWITCHES.
008400     05  WS-SET-SW                PIC X(01) VALUE "N".
008500         88  TARGET-ALREADY-HELD    VALUE "Y".
008600
008700 01  WS-LOOKUP-CODE               PIC X(02) VALUE SPACES.
008800
008900 LINKAGE SECTION.
009000 01  ROSTCALC-REC.
009100     05  RC-ACTION                PIC X(01).
009200         88  RC-ADD-SHIFT           VALUE "A".
009300         88  RC-REMOVE-SHIFT        VALUE "D".
009400         88  RC-ON-DUTY-CHECK       VALUE "O".
009500     05  RC-ROLE                  PIC X(01).
009600     05  RC-SHIFT-1               PIC X(02).
009700     05  RC-SHIFT-2               PIC X(02).
009800     05  RC-TARGET-SHIFT          PIC X(02).
009900     05  RC-CHECK-TIME            PIC 9(04).
009950     05  RC-CHECK-TIME-R REDEFINES RC-CHECK-TIME.
009960         10  RC-CHECK-HH           PIC 9(02).
009970         10  RC-CHECK-MM           PIC 9(02).
010000     05  RC-HOURS-RESULT          PIC 9(02) COMP-3.
010100     05  RC-OVER-CAP-FLAG         PIC X(01).
010200         88  RC-IS-OVER-CAP         VALUE "Y".
010300     05  RC-ON-DUTY-FLAG          PIC X(01).
010400         88  RC-IS-ON-DUTY          VALUE "Y".
010500
010600 01  RC-RETURN-CD                 PIC S9(04) COMP.
010700
010800 PROCEDURE DIVISION USING ROSTCALC-REC, RC-RETURN-CD.
010900 000-MAIN.
011000     MOVE "000-MAIN" TO PARA-NAME.
011100     MOVE "N" TO RC-OVER-CAP-FLAG.
011200     MOVE "N" TO RC-ON-DUTY-FLAG.
011300
011400     IF RC-ADD-SHIFT
011500         PERFORM 100-CHECK-HOUR-CAP THRU 100-EXIT
011600     ELSE IF RC-ON-DUTY-CHECK
011700         PERFORM 200-CHECK-ON-DUTY THRU 200-EXIT.
011800
011900     MOVE ZERO TO RC-RETURN-CD.
012000     GOBACK.
012100
012200*    COMPUTES THE DAILY HOURS THAT WOULD RESULT IF RC-TARGET-SHIFT
012300*    WERE ADDED TO THE SET {RC-SHIFT-1, RC-SHIFT-2} AND SETS
012400*    RC-OVER-CAP-FLAG TO "Y" WHEN THE ROLE'S CAP IS EXCEEDED
012500 100-CHECK-HOUR-CAP.
012600     MOVE "100-CHECK-HOUR-CAP" TO PARA-NAME.
012700     MOVE 0 TO WS-HOURS-TOTAL.
012800     MOVE "N" TO WS-SET-SW.
012900
013000     IF RC-SHIFT-1 = RC-TARGET-SHIFT OR RC-SHIFT-2 = RC-TARGET-SHIFT
013100         MOVE "Y" TO WS-SET-SW.
013200
013300     IF RC-SHIFT-1 NOT = SPACES
013400         MOVE RC-SHIFT-1 TO WS-LOOKUP-CODE
013500         PERFORM 120-LOOKUP-AND-ADD THRU 120-EXIT.
013600     IF RC-SHIFT-2 NOT = SPACES AND RC-SHIFT-2 NOT = RC-SHIFT-1
013700         MOVE RC-SHIFT-2 TO WS-LOOKUP-CODE
013800         PERFORM 120-LOOKUP-AND-ADD THRU 120-EXIT.
013900     IF NOT TARGET-ALREADY-HELD
014000         MOVE RC-TARGET-SHIFT TO WS-LOOKUP-CODE
014100         PERFORM 120-LOOKUP-AND-ADD THRU 120-EXIT.
014200
014300     MOVE WS-HOURS-TOTAL TO RC-HOURS-RESULT.
014400
014500     IF RC-ROLE = "N"
014600         MOVE 8 TO WS-HOURS-CAP
014700     ELSE
014800         MOVE 1 TO WS-HOURS-CAP.
014900
015000     IF WS-HOURS-TOTAL > WS-HOURS-CAP
015100         MOVE "Y" TO RC-OVER-CAP-FLAG.
015200 100-EXIT.
015300     EXIT.
015400
015500*    LOOKS UP WS-LOOKUP-CODE IN WS-SHIFT-HOURS-TABLE AND ADDS ITS
015600*    HOURS TO WS-HOURS-TOTAL
015700 120-LOOKUP-AND-ADD.
015800     SET WS-SH-IDX TO 1.
015900 120-LOOP.
016000     IF WS-SH-IDX > 3
016100         GO TO 120-EXIT.
016200     IF WS-SH-CODE(WS-SH-IDX) = WS-LOOKUP-CODE
016300         ADD WS-SH-HOURS(WS-SH-IDX) TO WS-HOURS-TOTAL
016400         GO TO 120-EXIT.
016500     SET WS-SH-IDX UP BY 1.
016600     GO TO 120-LOOP.
016700 120-EXIT.
016800     EXIT.
016900
017000*    TRUE IFF RC-CHECK-TIME'S HOUR FALLS IN THE DUTY WINDOW OF
017100*    ANY SHIFT IN {RC-SHIFT-1, RC-SHIFT-2} - AM 08-15, PM 14-21,
017200*    DR 09 ONLY (COMPARED ON THE HOUR, TICKET CH-4502)
017300 200-CHECK-ON-DUTY.
017400     MOVE "200-CHECK-ON-DUTY" TO PARA-NAME.
017500     MOVE RC-CHECK-TIME TO WS-TIME-WORK.
017600
017700     IF RC-SHIFT-1 = "AM" OR RC-SHIFT-2 = "AM"
017800         IF WS-TIME-HH NOT < 8 AND WS-TIME-HH < 16
017900             MOVE "Y" TO RC-ON-DUTY-FLAG
018000             GO TO 200-EXIT.
018100
018200     IF RC-SHIFT-1 = "PM" OR RC-SHIFT-2 = "PM"
018300         IF WS-TIME-HH NOT < 14 AND WS-TIME-HH < 22
018400             MOVE "Y" TO RC-ON-DUTY-FLAG
018500             GO TO 200-EXIT.
018600
018700     IF RC-SHIFT-1 = "DR" OR RC-SHIFT-2 = "DR"
018800         IF WS-TIME-HH = 9
018900             MOVE "Y" TO RC-ON-DUTY-FLAG.
019000 200-EXIT.
019100     EXIT.
