000100******************************************************************
000200* COPYBOOK  ABENDREC                                             *
000300* DUMP-LINE LAYOUT WRITTEN TO RPTFILE BY THE 900-ABEND RANGE      *
000400* BEFORE FORCING THE DIVIDE-BY-ZERO ABEND.  SIZED TO THE 132-BYTE *
000500* RPTFILE RECORD SO IT PRINTS CLEAN ON THE OPERATOR'S LISTING.    *
000600*                                                                *
000700* HIST:  89-06-14 JS   ORIGINAL LAYOUT, LIFTED FROM THE SHOP'S    *
000800*                      STANDARD ABEND-TRACE BLOCK                *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  ABEND-MSG-LIT              PIC X(20) VALUE "*** ABEND ***  ".
001200     05  ABEND-REASON               PIC X(60).
001300     05  FILLER                     PIC X(02) VALUE SPACES.
001400     05  EXPECTED-LIT               PIC X(10) VALUE "EXPECTED: ".
001500     05  EXPECTED-VAL               PIC X(10).
001600     05  FILLER                     PIC X(02) VALUE SPACES.
001700     05  ACTUAL-LIT                 PIC X(08) VALUE "ACTUAL: ".
001800     05  ACTUAL-VAL                 PIC X(10).
001900     05  FILLER                     PIC X(10) VALUE SPACES.
002000
002100 77  ZERO-VAL                       PIC 9(01) VALUE 0.
002200 77  ONE-VAL                        PIC 9(01) VALUE 1.
