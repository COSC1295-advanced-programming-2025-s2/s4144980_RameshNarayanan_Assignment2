000100******************************************************************
000200* COPYBOOK  RESREC                                              *
000300* RESIDENT MASTER RECORD (RESFILE) - ONE ROW PER RESIDENT.       *
000400* RES-BED-ID MIRRORS BED-RESIDENT ON THE OCCUPIED BED; THE TWO   *
000500* ARE KEPT IN STEP BY BEDOCCP ON EVERY ADMIT AND MOVE.           *
000600*                                                                *
000700* HIST:  88-02-19 JS   ORIGINAL LAYOUT                           *
000800******************************************************************
000900 01  RESIDENT-REC.
001000     05  RES-ID                     PIC X(08).
001100     05  RES-NAME                   PIC X(20).
001200     05  RES-GENDER                 PIC X(01).
001300         88  RES-MALE                 VALUE "M".
001400         88  RES-FEMALE               VALUE "F".
001500     05  RES-BED-ID                 PIC X(10).
001600         88  RES-NOT-IN-BED           VALUE SPACES.
