000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CARELIST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 88-03-02.
000600 DATE-COMPILED. 88-03-02.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SECOND STEP OF THE NIGHTLY CARE-HOME RUN, CHAINED BEHIND
001300*          CAREEDIT.  CAREEDIT HAS ALREADY APPENDED THE PER-
001400*          TRANSACTION RESULT LINES TO RPTFILE AND CLOSED IT - THIS
001500*          STEP RE-OPENS RPTFILE IN EXTEND MODE AND ADDS FOUR MORE
001600*          SECTIONS TO THE SAME REPORT, IN ORDER:
001700*
001800*            1. THE ACTION LOG (ACTLOG, WRITTEN BY LOGWRT) - ONE
001900*               LINE PER ACCEPTED TRANSACTION, IN THE SAME APPEND
002000*               ORDER LOGWRT WROTE THEM
002100*            2. THE RESIDENTS LISTING (RESFILE, AS CAREEDIT LEFT IT)
002200*            3. THE BEDS LISTING (BEDFILE, AS CAREEDIT LEFT IT)
002300*            4. CONTROL TOTALS, CARRIED FORWARD FROM CAREEDIT ON
002400*               THE CHAINED CTLTOTS FILE
002500*
002600*          A RUN WITH NO TRANSACTIONS STILL PRODUCES ALL FOUR
002700*          SECTIONS - ACTLOG MAY BE EMPTY (NO FILE AT ALL IF LOGWRT
002800*          NEVER OPENED IT) BUT THE RESIDENTS/BEDS LISTINGS AND THE
002900*          TOTALS ALWAYS PRINT, WITH "(NONE)" WHERE A LISTING IS
003000*          EMPTY.
003100*
003200******************************************************************
003300*  CHANGE LOG
003400*
003500*  88-03-02  JS    ORIGINAL PROGRAM - END-OF-RUN LISTINGS SPLIT OUT
003600*                  OF DALYEDIT SO THE EDIT STEP COULD RUN WITHOUT
003700*                  WAITING ON PRINT I/O
003800*  91-02-03  JS    RESIDENT/BED LISTINGS RE-SORTED TO MASTER-FILE
003900*                  ORDER AFTER THE ROSTER-CALC SPLIT (NO LONGER
004000*                  NEEDS ITS OWN COPY OF THE HOUR-CAP TABLE)
004100*  96-09-02  RD    ADDED BEDS-LISTING TOTALS LINE (OCCUPIED/VACANT)
004200*                  PER NURSING SUPERVISOR REQUEST
004300*  98-07-09  JS    Y2K REVIEW - LOG-DATE ON THE ACTION-LOG SECTION
004400*                  IS ALREADY 8-DIGIT FROM ACTLOGRC, NO CHANGE
004500*                  REQUIRED
004600*  01-03-15  RDW   ACTION-LOG SECTION ADDED, READING THE NEW
004700*                  ACTLOG FILE LOGWRT NOW OWNS - FILE MAY NOT
004800*                  EXIST IF THE RUN LOGGED NOTHING, HANDLED VIA
004900*                  ACTLOG-STATUS "35"
005000*  07-01-11  JS    RE-REVIEWED AGAINST STATE SURVEY FINDING 07-118
005100*                  - CONFIRMED EVERY ACCEPTED TRANSACTION CAREEDIT
005200*                  LOGGED APPEARS HERE IN THE SAME ORDER
005300*  09-03-30  TGD   TICKET CH-4502 - CONTROL TOTALS SECTION NOW
005400*                  READS CTLTOTS INSTEAD OF RECEIVING COUNTS ON A
005500*                  PARM CARD
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS NEXT-PAGE
006400     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z".
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SYSOUT
006900     ASSIGN TO UT-S-SYSOUT
007000       ORGANIZATION IS SEQUENTIAL.
007100
007200     SELECT RESFILE
007300     ASSIGN TO UT-S-RESFILE
007400       ORGANIZATION IS SEQUENTIAL
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS RESFILE-STATUS.
007700
007800     SELECT BEDFILE
007900     ASSIGN TO UT-S-BEDFILE
008000       ORGANIZATION IS SEQUENTIAL
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS BEDFILE-STATUS.
008300
008400     SELECT ACTLOG
008500     ASSIGN TO UT-S-ACTLOG
008600       ORGANIZATION IS SEQUENTIAL
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS ACTLOG-STATUS.
008900
009000     SELECT CTLTOTS
009100     ASSIGN TO UT-S-CTLTOTS
009200       ORGANIZATION IS SEQUENTIAL
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS CTLTOTS-STATUS.
009500
009600     SELECT RPTFILE
009700     ASSIGN TO UT-S-RPTFILE
009800       ORGANIZATION IS SEQUENTIAL
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS RPTFILE-STATUS.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  SYSOUT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 130 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS SYSOUT-REC.
011000 01  SYSOUT-REC                  PIC X(130).
011100
011200****** RE-READ AS CAREEDIT LEFT IT - SAME 39-BYTE LAYOUT AS RESREC.
011300 FD  RESFILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 39 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS RESFILE-REC.
011900 01  RESFILE-REC                 PIC X(39).
012000
012100****** RE-READ AS CAREEDIT LEFT IT - SAME 27-BYTE LAYOUT AS BEDREC.
012200 FD  BEDFILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 27 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS BEDFILE-REC.
012800 01  BEDFILE-REC                 PIC X(27).
012900
013000****** WRITTEN BY LOGWRT, ONE ROW PER ACCEPTED TRANSACTION.  MAY
013100****** NOT EXIST AT ALL IF THE RUN LOGGED NOTHING - ACTLOG-STATUS
013200****** "35" ON THE OPEN MEANS "NO ENTRIES".
013300 FD  ACTLOG
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 76 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS ACTLOG-REC.
013900 01  ACTLOG-REC                  PIC X(76).
014000 01  ACTLOG-REC-R REDEFINES ACTLOG-REC.
014100     05  ACTLOG-REC-DATE-PART    PIC X(08).
014200     05  ACTLOG-REC-REST-PART    PIC X(68).
014300
014400****** CHAINED-STEP CONTROL FILE - THE ONE TRAILER RECORD CAREEDIT
014500****** WROTE AT END OF RUN.
014600 FD  CTLTOTS
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 80 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS CTLTOTS-REC.
015200 01  CTLTOTS-REC.
015300     05  CTL-TRANS-READ          PIC 9(05).
015400     05  CTL-TRANS-ACCEPTED      PIC 9(05).
015500     05  CTL-TRANS-REJECTED      PIC 9(05).
015600     05  CTL-REJ-AUTH            PIC 9(05).
015700     05  CTL-REJ-ROSTER          PIC 9(05).
015800     05  CTL-REJ-ALLOC           PIC 9(05).
015900     05  CTL-REJ-NOTFOUND        PIC 9(05).
016000     05  CTL-RES-ADMITTED        PIC 9(05).
016100     05  CTL-MOVES               PIC 9(05).
016200     05  CTL-PRESC-CREATED       PIC 9(05).
016300     05  CTL-ADMINISTRATIONS     PIC 9(05).
016400     05  FILLER                  PIC X(25).
016500
016600****** OPENED EXTEND SO THESE FOUR SECTIONS LAND AFTER CAREEDIT'S
016700****** RESULT LINES ON THE SAME PHYSICAL REPORT FILE.
016800 FD  RPTFILE
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     RECORD CONTAINS 132 CHARACTERS
017200     BLOCK CONTAINS 0 RECORDS
017300     DATA RECORD IS RPTFILE-REC.
017400 01  RPTFILE-REC                 PIC X(132).
017500
017600 WORKING-STORAGE SECTION.
017700
017800 01  PARA-NAME                   PIC X(32) VALUE SPACES.
017900
018000 01  FILE-STATUS-CODES.
018100     05  RESFILE-STATUS          PIC X(02).
018200         88  RESFILE-OK            VALUE "00".
018300         88  RESFILE-EOF           VALUE "10".
018400     05  BEDFILE-STATUS          PIC X(02).
018500         88  BEDFILE-OK            VALUE "00".
018600         88  BEDFILE-EOF           VALUE "10".
018700     05  ACTLOG-STATUS           PIC X(02).
018800         88  ACTLOG-OK             VALUE "00".
018900         88  ACTLOG-EOF            VALUE "10".
019000         88  ACTLOG-NOT-PRESENT    VALUE "35".
019100     05  CTLTOTS-STATUS          PIC X(02).
019200         88  CTLTOTS-OK            VALUE "00".
019300     05  RPTFILE-STATUS          PIC X(02).
019400         88  RPTFILE-OK            VALUE "00".
019500
019600 01  FLAGS-AND-SWITCHES.
019700     05  WS-MORE-RES-SW           PIC X(01) VALUE "Y".
019800         88  MORE-RESIDENTS         VALUE "Y".
019900     05  WS-MORE-BED-SW           PIC X(01) VALUE "Y".
020000         88  MORE-BEDS              VALUE "Y".
020100     05  WS-MORE-LOG-SW           PIC X(01) VALUE "Y".
020200         88  MORE-LOG-ENTRIES       VALUE "Y".
020300     05  WS-ACTLOG-OPEN-SW        PIC X(01) VALUE "N".
020400         88  ACTLOG-WAS-OPENED      VALUE "Y".
020500     05  FILLER                   PIC X(01) VALUE SPACES.
020600
020700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020800     05  WS-LINES                 PIC 9(02) COMP VALUE 0.
020900     05  WS-PAGES                 PIC 9(02) COMP VALUE 1.
021000     05  WS-RES-CNT               PIC 9(05) COMP VALUE 0.
021100     05  WS-BED-CNT               PIC 9(05) COMP VALUE 0.
021200     05  WS-BED-OCCUPIED-CNT      PIC 9(05) COMP VALUE 0.
021300     05  WS-BED-VACANT-CNT        PIC 9(05) COMP VALUE 0.
021400     05  WS-LOG-CNT               PIC 9(05) COMP VALUE 0.
021500     05  FILLER                   PIC X(01) VALUE SPACES.
021600
021700* RESIDENT RECORD WORKING COPY - SAME SHAPE AS RESREC, READ
021800* STRAIGHT THROUGH (NO TABLE NEEDED, THIS STEP ONLY LISTS).
021900 01  WS-RESIDENT-REC.
022000     05  WSR-ID                   PIC X(08).
022100     05  WSR-NAME                 PIC X(20).
022200     05  WSR-GENDER               PIC X(01).
022300     05  WSR-BED-ID               PIC X(10).
022400     05  FILLER                   PIC X(01) VALUE SPACES.
022500 01  WS-RESIDENT-REC-R REDEFINES WS-RESIDENT-REC.
022600     05  WSR-ALL                  PIC X(40).
022700
022800* BED RECORD WORKING COPY - SAME SHAPE AS BEDREC.
022900 01  WS-BED-REC.
023000     05  WSB-ID                   PIC X(10).
023100     05  WSB-ROOM-ID              PIC X(08).
023200     05  WSB-RESIDENT             PIC X(08).
023300         88  WSB-VACANT             VALUE SPACES.
023400     05  WSB-GENDER               PIC X(01).
023500     05  FILLER                   PIC X(01) VALUE SPACES.
023600 01  WS-BED-REC-R REDEFINES WS-BED-REC.
023700     05  WSB-ALL                  PIC X(28).
023800
023900* ACTION-LOG RECORD WORKING COPY, READ VIA ACTLOGRC SO THE FIELD
024000* NAMES MATCH THE COPYBOOK LOGWRT ALSO CARRIES.
024100 01  WS-LOG-REC.
024200     COPY ACTLOGRC.
024300 01  WS-LOG-REC-R REDEFINES WS-LOG-REC.
024400     05  WS-LOG-REC-ALL           PIC X(76).
024500
024600* PAGE HEADER - ONE PER SECTION, FORCES A CHANNEL-1 SKIP.
024700 01  WS-HDR-REC.
024800     05  FILLER                   PIC X(01) VALUE SPACE.
024900     05  WS-HDR-TITLE             PIC X(40).
025000     05  FILLER                   PIC X(68) VALUE SPACES.
025100     05  FILLER                   PIC X(11) VALUE "PAGE NBR: ".
025200     05  WS-HDR-PAGE-O            PIC ZZ9.
025300     05  FILLER                   PIC X(09) VALUE SPACES.
025400
025500 01  WS-BLANK-LINE.
025600     05  FILLER                   PIC X(130) VALUE SPACES.
025700
025800* COLUMN HEADERS, ONE GROUP PER LISTING SECTION, ALL REDEFINING
025900* THE SAME 130-BYTE AREA SINCE ONLY ONE IS EVER PRINTED AT A TIME.
026000 01  WS-LOG-COLM-HDR.
026100     05  FILLER                   PIC X(10) VALUE "DATE".
026200     05  FILLER                   PIC X(08) VALUE "TIME".
026300     05  FILLER                   PIC X(10) VALUE "STAFF-ID".
026400     05  FILLER                   PIC X(18) VALUE "TYPE".
026500     05  FILLER                   PIC X(40) VALUE "DETAILS".
026600     05  FILLER                   PIC X(44) VALUE SPACES.
026700 01  WS-RES-COLM-HDR REDEFINES WS-LOG-COLM-HDR.
026800     05  FILLER                   PIC X(10) VALUE "RES-ID".
026900     05  FILLER                   PIC X(22) VALUE "NAME".
027000     05  FILLER                   PIC X(08) VALUE "GENDER".
027100     05  FILLER                   PIC X(10) VALUE "BED".
027200     05  FILLER                   PIC X(80) VALUE SPACES.
027300 01  WS-BED-COLM-HDR REDEFINES WS-LOG-COLM-HDR.
027400     05  FILLER                   PIC X(12) VALUE "BED-ID".
027500     05  FILLER                   PIC X(10) VALUE "ROOM".
027600     05  FILLER                   PIC X(40) VALUE "STATUS".
027700     05  FILLER                   PIC X(68) VALUE SPACES.
027800
027900* DETAIL LINES, ONE PER LISTING SECTION.
028000 01  WS-LOG-RPT-REC.
028100     05  LR-DATE-O.
028200         10  LR-DATE-YY-O         PIC 9(02).
028300         10  FILLER               PIC X(01) VALUE "/".
028400         10  LR-DATE-MM-O         PIC 9(02).
028500         10  FILLER               PIC X(01) VALUE "/".
028600         10  LR-DATE-DD-O         PIC 9(02).
028700     05  FILLER                   PIC X(02) VALUE SPACES.
028800     05  LR-TIME-O                PIC 9(04).
028900     05  FILLER                   PIC X(04) VALUE SPACES.
029000     05  LR-STAFF-ID-O            PIC X(08).
029100     05  FILLER                   PIC X(02) VALUE SPACES.
029200     05  LR-TYPE-O                PIC X(16).
029300     05  FILLER                   PIC X(02) VALUE SPACES.
029400     05  LR-DETAILS-O             PIC X(40).
029500     05  FILLER                   PIC X(40) VALUE SPACES.
029600
029700 01  WS-RES-RPT-REC.
029800     05  RR-ID-O                  PIC X(08).
029900     05  FILLER                   PIC X(02) VALUE SPACES.
030000     05  RR-NAME-O                PIC X(20).
030100     05  FILLER                   PIC X(02) VALUE SPACES.
030200     05  RR-GENDER-O              PIC X(01).
030300     05  FILLER                   PIC X(07) VALUE SPACES.
030400     05  RR-BED-O                 PIC X(10).
030500     05  FILLER                   PIC X(80) VALUE SPACES.
030600
030700 01  WS-BED-RPT-REC.
030800     05  BR-ID-O                  PIC X(10).
030900     05  FILLER                   PIC X(02) VALUE SPACES.
031000     05  BR-ROOM-O                PIC X(08).
031100     05  FILLER                   PIC X(02) VALUE SPACES.
031200     05  BR-STATUS-O              PIC X(40).
031300     05  FILLER                   PIC X(68) VALUE SPACES.
031400
031500* TOTALS SECTION - ONE LINE PER FIGURE, LABEL PLUS VALUE.
031600 01  WS-TOTAL-LINE.
031700     05  TL-LABEL-O               PIC X(40).
031800     05  TL-VALUE-O               PIC ZZZZ9.
031900     05  FILLER                   PIC X(87) VALUE SPACES.
032000
032100 LINKAGE SECTION.
032200
032300 PROCEDURE DIVISION.
032400 000-MAIN.
032500     MOVE "000-MAIN" TO PARA-NAME.
032600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
032700
032800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
032900     MOVE "ACTION LOG" TO WS-HDR-TITLE.
033000     MOVE WS-LOG-COLM-HDR TO WS-BLANK-LINE.
033100     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
033200     PERFORM 400-PRINT-ACTION-LOG THRU 400-EXIT.
033300
033400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
033500     MOVE "RESIDENTS" TO WS-HDR-TITLE.
033600     MOVE WS-RES-COLM-HDR TO WS-BLANK-LINE.
033700     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
033800     PERFORM 500-PRINT-RESIDENTS THRU 500-EXIT.
033900
034000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
034100     MOVE "BEDS" TO WS-HDR-TITLE.
034200     MOVE WS-BED-COLM-HDR TO WS-BLANK-LINE.
034300     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
034400     PERFORM 600-PRINT-BEDS THRU 600-EXIT.
034500
034600     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
034700     MOVE "CONTROL TOTALS" TO WS-HDR-TITLE.
034800     PERFORM 700-PRINT-TOTALS THRU 700-TOTALS-EXIT.
034900
035000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035100     DISPLAY "******** NORMAL END OF JOB CARELIST ********".
035200     GOBACK.
035300
035400*    READS ACTLOG FROM THE TOP AND PRINTS ONE LINE PER ENTRY, IN
035500*    THE SAME APPEND ORDER LOGWRT WROTE THEM.  ACTLOG-STATUS "35"
035600*    (FILE NOT FOUND) MEANS THE RUN LOGGED NOTHING - TREATED AS
035700*    AN EMPTY LISTING, NOT AN ERROR.
035800 400-PRINT-ACTION-LOG.
035900     MOVE "400-PRINT-ACTION-LOG" TO PARA-NAME.
036000     IF NOT ACTLOG-WAS-OPENED
036100         MOVE "(NONE)" TO WS-BLANK-LINE
036200         PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT
036300         GO TO 400-EXIT.
036400
036500     PERFORM 410-READ-ACTLOG THRU 410-EXIT.
036600     IF NOT MORE-LOG-ENTRIES
036700         MOVE "(NONE)" TO WS-BLANK-LINE
036800         PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT
036900         GO TO 400-EXIT.
037000
037100 400-LOOP.
037200     IF NOT MORE-LOG-ENTRIES
037300         GO TO 400-EXIT.
037400     ADD 1 TO WS-LOG-CNT.
037500     MOVE LOG-DATE(3:2) TO LR-DATE-YY-O.
037600     MOVE LOG-DATE(5:2) TO LR-DATE-MM-O.
037700     MOVE LOG-DATE(7:2) TO LR-DATE-DD-O.
037800     MOVE LOG-TIME       TO LR-TIME-O.
037900     MOVE LOG-STAFF-ID   TO LR-STAFF-ID-O.
038000     MOVE LOG-TYPE       TO LR-TYPE-O.
038100     MOVE LOG-DETAILS    TO LR-DETAILS-O.
038200     MOVE WS-LOG-RPT-REC TO WS-BLANK-LINE.
038300     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
038400     PERFORM 410-READ-ACTLOG THRU 410-EXIT.
038500     GO TO 400-LOOP.
038600 400-EXIT.
038700     EXIT.
038800
038900 410-READ-ACTLOG.
039000     MOVE "410-READ-ACTLOG" TO PARA-NAME.
039100     READ ACTLOG INTO WS-LOG-REC
039200         AT END MOVE "N" TO WS-MORE-LOG-SW
039300     END-READ.
039400 410-EXIT.
039500     EXIT.
039600
039700*    READS RESFILE STRAIGHT THROUGH (AS CAREEDIT LEFT IT) AND
039800*    PRINTS ONE LINE PER RESIDENT.
039900 500-PRINT-RESIDENTS.
040000     MOVE "500-PRINT-RESIDENTS" TO PARA-NAME.
040100     PERFORM 510-READ-RESFILE THRU 510-EXIT.
040200     IF NOT MORE-RESIDENTS
040300         MOVE "(NONE)" TO WS-BLANK-LINE
040400         PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT
040500         GO TO 500-EXIT.
040600
040700 500-LOOP.
040800     IF NOT MORE-RESIDENTS
040900         GO TO 500-EXIT.
041000     ADD 1 TO WS-RES-CNT.
041100     MOVE WSR-ID     TO RR-ID-O.
041200     MOVE WSR-NAME   TO RR-NAME-O.
041300     MOVE WSR-GENDER TO RR-GENDER-O.
041400     MOVE WSR-BED-ID TO RR-BED-O.
041500     MOVE WS-RES-RPT-REC TO WS-BLANK-LINE.
041600     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
041700     PERFORM 510-READ-RESFILE THRU 510-EXIT.
041800     GO TO 500-LOOP.
041900 500-EXIT.
042000     MOVE "RESIDENTS LISTED" TO TL-LABEL-O.
042100     MOVE WS-RES-CNT TO TL-VALUE-O.
042200     EXIT.
042300
042400 510-READ-RESFILE.
042500     MOVE "510-READ-RESFILE" TO PARA-NAME.
042600     READ RESFILE INTO WS-RESIDENT-REC
042700         AT END MOVE "N" TO WS-MORE-RES-SW
042800     END-READ.
042900 510-EXIT.
043000     EXIT.
043100
043200*    READS BEDFILE STRAIGHT THROUGH AND PRINTS ONE LINE PER BED,
043300*    ACCUMULATING THE OCCUPIED/VACANT COUNTS FOR THE TRAILING
043400*    TOTALS LINE BEHIND THE LISTING.
043500 600-PRINT-BEDS.
043600     MOVE "600-PRINT-BEDS" TO PARA-NAME.
043700     PERFORM 610-READ-BEDFILE THRU 610-EXIT.
043800     IF NOT MORE-BEDS
043900         MOVE "(NONE)" TO WS-BLANK-LINE
044000         PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT
044100         GO TO 600-EXIT.
044200
044300 600-LOOP.
044400     IF NOT MORE-BEDS
044500         GO TO 600-EXIT.
044600     ADD 1 TO WS-BED-CNT.
044700     MOVE WSB-ID      TO BR-ID-O.
044800     MOVE WSB-ROOM-ID TO BR-ROOM-O.
044900     IF WSB-VACANT
045000         ADD 1 TO WS-BED-VACANT-CNT
045100         MOVE "(VACANT)" TO BR-STATUS-O
045200     ELSE
045300         ADD 1 TO WS-BED-OCCUPIED-CNT
045400         STRING "OCCUPIED BY " WSB-RESIDENT
045500                DELIMITED BY SIZE INTO BR-STATUS-O.
045600     MOVE WS-BED-RPT-REC TO WS-BLANK-LINE.
045700     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
045800     PERFORM 610-READ-BEDFILE THRU 610-EXIT.
045900     GO TO 600-LOOP.
046000 600-EXIT.
046100     EXIT.
046200
046300 610-READ-BEDFILE.
046400     MOVE "610-READ-BEDFILE" TO PARA-NAME.
046500     READ BEDFILE INTO WS-BED-REC
046600         AT END MOVE "N" TO WS-MORE-BED-SW
046700     END-READ.
046800 610-EXIT.
046900     EXIT.
047000
047100*    PRINTS ONE LINE PER FIGURE CARRIED FORWARD ON CTLTOTS - NO
047200*    MONETARY TOTALS AND NO CONTROL BREAKS OTHER THAN THE SECTION
047300*    BOUNDARIES ESTABLISHED ABOVE.
047400 700-PRINT-TOTALS.
047500     MOVE "700-PRINT-TOTALS" TO PARA-NAME.
047600     READ CTLTOTS INTO CTLTOTS-REC
047700         AT END GO TO 700-TOTALS-EXIT
047800     END-READ.
047900
048000     MOVE "TRANSACTIONS READ"       TO TL-LABEL-O.
048100     MOVE CTL-TRANS-READ            TO TL-VALUE-O.
048200     MOVE WS-TOTAL-LINE TO WS-BLANK-LINE.
048300     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
048400
048500     MOVE "TRANSACTIONS ACCEPTED"   TO TL-LABEL-O.
048600     MOVE CTL-TRANS-ACCEPTED        TO TL-VALUE-O.
048700     MOVE WS-TOTAL-LINE TO WS-BLANK-LINE.
048800     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
048900
049000     MOVE "TRANSACTIONS REJECTED"   TO TL-LABEL-O.
049100     MOVE CTL-TRANS-REJECTED        TO TL-VALUE-O.
049200     MOVE WS-TOTAL-LINE TO WS-BLANK-LINE.
049300     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
049400
049500     MOVE "REJECTED - AUTHORIZATION" TO TL-LABEL-O.
049600     MOVE CTL-REJ-AUTH               TO TL-VALUE-O.
049700     MOVE WS-TOTAL-LINE TO WS-BLANK-LINE.
049800     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
049900
050000     MOVE "REJECTED - ROSTER"        TO TL-LABEL-O.
050100     MOVE CTL-REJ-ROSTER             TO TL-VALUE-O.
050200     MOVE WS-TOTAL-LINE TO WS-BLANK-LINE.
050300     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
050400
050500     MOVE "REJECTED - ALLOCATION"    TO TL-LABEL-O.
050600     MOVE CTL-REJ-ALLOC              TO TL-VALUE-O.
050700     MOVE WS-TOTAL-LINE TO WS-BLANK-LINE.
050800     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
050900
051000     MOVE "REJECTED - NOT FOUND"     TO TL-LABEL-O.
051100     MOVE CTL-REJ-NOTFOUND           TO TL-VALUE-O.
051200     MOVE WS-TOTAL-LINE TO WS-BLANK-LINE.
051300     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
051400
051500     MOVE "RESIDENTS ADMITTED"       TO TL-LABEL-O.
051600     MOVE CTL-RES-ADMITTED           TO TL-VALUE-O.
051700     MOVE WS-TOTAL-LINE TO WS-BLANK-LINE.
051800     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
051900
052000     MOVE "RESIDENT MOVES"           TO TL-LABEL-O.
052100     MOVE CTL-MOVES                  TO TL-VALUE-O.
052200     MOVE WS-TOTAL-LINE TO WS-BLANK-LINE.
052300     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
052400
052500     MOVE "PRESCRIPTIONS CREATED"    TO TL-LABEL-O.
052600     MOVE CTL-PRESC-CREATED          TO TL-VALUE-O.
052700     MOVE WS-TOTAL-LINE TO WS-BLANK-LINE.
052800     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
052900
053000     MOVE "ADMINISTRATIONS RECORDED" TO TL-LABEL-O.
053100     MOVE CTL-ADMINISTRATIONS        TO TL-VALUE-O.
053200     MOVE WS-TOTAL-LINE TO WS-BLANK-LINE.
053300     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
053400
053500     MOVE "BEDS LISTED"              TO TL-LABEL-O.
053600     MOVE WS-BED-CNT                 TO TL-VALUE-O.
053700     MOVE WS-TOTAL-LINE TO WS-BLANK-LINE.
053800     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
053900
054000     MOVE "BEDS OCCUPIED"            TO TL-LABEL-O.
054100     MOVE WS-BED-OCCUPIED-CNT        TO TL-VALUE-O.
054200     MOVE WS-TOTAL-LINE TO WS-BLANK-LINE.
054300     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
054400
054500     MOVE "BEDS VACANT"              TO TL-LABEL-O.
054600     MOVE WS-BED-VACANT-CNT          TO TL-VALUE-O.
054700     MOVE WS-TOTAL-LINE TO WS-BLANK-LINE.
054800     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
054900 700-TOTALS-EXIT.
055000     EXIT.
055100
055200*    WRITES THE SECTION PAGE HEADER - BLANK LINE, THEN THE TITLE
055300*    LINE FORCED TO THE TOP OF A NEW PAGE, THEN A TRAILING BLANK.
055400*    RESETS THE LINE COUNT AND BUMPS THE PAGE COUNT.
055500 700-WRITE-PAGE-HDR.
055600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
055700     WRITE RPTFILE-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
055800     MOVE WS-PAGES TO WS-HDR-PAGE-O.
055900     WRITE RPTFILE-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
056000     WRITE RPTFILE-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
056100     MOVE 0 TO WS-LINES.
056200     ADD 1 TO WS-PAGES.
056300 700-EXIT.
056400     EXIT.
056500
056600*    WRITES THE COLUMN-HEADER LINE CURRENTLY SITTING IN
056700*    WS-BLANK-LINE (MOVED THERE BY THE CALLER BEFORE THIS
056800*    PERFORM).
056900 720-WRITE-COLM-HDR.
057000     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
057100     WRITE RPTFILE-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
057200     ADD 1 TO WS-LINES.
057300 720-EXIT.
057400     EXIT.
057500
057600*    WRITES WHATEVER DETAIL LINE IS CURRENTLY SITTING IN
057700*    WS-BLANK-LINE, PAGE-BREAKING FIRST IF THE PAGE IS FULL.
057800 740-WRITE-DETAIL-LINE.
057900     MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.
058000     IF WS-LINES > 45
058100         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
058200     WRITE RPTFILE-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
058300     ADD 1 TO WS-LINES.
058400 740-EXIT.
058500     EXIT.
058600
058700 800-OPEN-FILES.
058800     MOVE "800-OPEN-FILES" TO PARA-NAME.
058900     OPEN INPUT  RESFILE, BEDFILE, CTLTOTS.
059000     OPEN EXTEND RPTFILE.
059100     OPEN OUTPUT SYSOUT.
059200
059300     OPEN INPUT ACTLOG.
059400     IF ACTLOG-OK
059500         MOVE "Y" TO WS-ACTLOG-OPEN-SW
059600     ELSE
059700         MOVE "N" TO WS-ACTLOG-OPEN-SW.
059800 800-EXIT.
059900     EXIT.
060000
060100 850-CLOSE-FILES.
060200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
060300     CLOSE RESFILE, BEDFILE, CTLTOTS, RPTFILE, SYSOUT.
060400     IF ACTLOG-WAS-OPENED
060500         CLOSE ACTLOG.
060600 850-EXIT.
060700     EXIT.
