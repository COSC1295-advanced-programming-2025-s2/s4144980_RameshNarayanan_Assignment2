000100******************************************************************
000200* COPYBOOK  ADMNREC                                              *
000300* MEDICATION-ADMINISTRATION RECORD (ADMFILE) - ONE ROW WRITTEN   *
000400* BY CAREEDIT 270-ADMINISTER EVERY TIME A NURSE GIVES A DOSE.    *
000500* ADM-DOSE CARRIES EXACTLY THE AMOUNT ENTERED ON THE AD          *
000600* TRANSACTION - NO ROUNDING, NO CONVERSION AGAINST THE ORDER.    *
000700*                                                                *
000800* HIST:  03-06-02 TGD  ORIGINAL LAYOUT                           *
000900******************************************************************
001000 01  ADMIN-REC.
001100     05  ADM-RES-ID                 PIC X(08).
001200     05  ADM-DRUG                   PIC X(15).
001300     05  ADM-DOSE                   PIC 9(05)V99.
001400     05  ADM-UNIT                   PIC X(05).
001500     05  ADM-DATE                   PIC 9(08).
001600     05  ADM-TIME                   PIC 9(04).
001700     05  ADM-NURSE-ID               PIC X(08).
001800     05  ADM-NOTES                  PIC X(20).
