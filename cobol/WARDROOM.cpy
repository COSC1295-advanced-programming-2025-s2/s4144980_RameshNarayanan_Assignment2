000100******************************************************************
000200* COPYBOOK  WARDROOM                                            *
000300* WARD MASTER (WRDFILE) AND ROOM MASTER (RMFILE) - LAYOUT ONLY,  *
000400* LOADED ONCE AT START-OF-RUN AND NEVER REWRITTEN.  ROOM-REC     *
000500* CARRIES ITS OWNING WARD-ID FOR THE BEDS LISTING'S ROOM COLUMN. *
000600*                                                                *
000700* HIST:  89-06-14 JS   ORIGINAL LAYOUT                           *
000800******************************************************************
000900 01  WARD-REC.
001000     05  WARD-ID                    PIC X(08).
001100     05  WARD-NAME                  PIC X(20).
001200
001300 01  ROOM-REC.
001400     05  ROOM-ID                    PIC X(08).
001500     05  ROOM-WARD-ID               PIC X(08).
