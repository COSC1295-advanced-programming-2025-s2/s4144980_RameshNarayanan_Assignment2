000100******************************************************************
000200* COPYBOOK  ROSTREC                                             *
000300* ROSTER-ENTRY RECORD (ROSFILE) - ONE ROW PER STAFF/DATE/SHIFT.  *
000400* A NURSE HOLDING BOTH AM AND PM ON THE SAME DATE IS TWO ROWS;   *
000500* RE-ADDING AN ALREADY-HELD SHIFT MUST NOT DUPLICATE THE ROW -   *
000600* SEE ROSTCALC 120-ADD-SHIFT-ENTRY FOR THE SET-SEMANTICS CHECK.  *
000700*                                                                *
000800* HIST:  91-02-03 JS   ORIGINAL LAYOUT FOR SHIFT-ROSTER PROJECT  *
000900*        98-07-02 JS   Y2K - ROS-DATE WIDENED 9(6) TO 9(8)       *
001000******************************************************************
001100 01  ROSTER-REC.
001200     05  ROS-STAFF-ID               PIC X(08).
001300     05  ROS-DATE                   PIC 9(08).
001400     05  ROS-SHIFT                  PIC X(02).
001500         88  ROS-SHIFT-AM            VALUE "AM".
001600         88  ROS-SHIFT-PM            VALUE "PM".
001700         88  ROS-SHIFT-DR            VALUE "DR".
001800         88  ROS-VALID-SHIFT         VALUES ARE "AM", "PM", "DR".
